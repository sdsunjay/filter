000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTXF010.
000300 AUTHOR.        D KOWALSKI.
000400 INSTALLATION.  CORPORATE SYSTEMS - BATCH TEXT PROCESSING.
000500 DATE-WRITTEN.  1989-06-12.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zTXF - Text Filter batch.                                     *
001100*                                                               *
001200* ZTXF010 - hyperlink detection and replacement.  Scans TF-LINE  *
001300* word by word (a word is a run of non-space characters) and     *
001400* replaces any word that looks like a web address with the      *
001500* literal marker " <$link$> " (space, marker, space).  A word   *
001600* is treated as a link if it:                                   *
001700*   - contains "www." with no period before it in the word, or  *
001800*   - begins "http://" or "https://" and has a period           *
001900*     somewhere after the prefix, or                            *
002000*   - ends in .com/.edu/.org/.net/.gov, optionally followed by  *
002100*     a "/" path.                                                *
002200*                                                                *
002300* CALLed first by ZTXF001, before the emoticon and smart-split   *
002400* steps.                                                         *
002500*                                                                *
002600* Date       UserID   Description                                 ZTXF010
002700* ---------- -------- -----------------------------------------   ZTXF010
002800* 1989-06-12 DK       Initial version - TXF wire-bulletin         ZTXF010
002900*                     dateline/source-tag strip (fixed-column     ZTXF010
003000*                     prefix only).                               ZTXF010
003100* 1991-03-02 TA       Added free-form "SEE:" reference strip,     ZTXF010
003200*                     CR-9103.                                    ZTXF010
003300* 1998-11-19 MO       Y2K review - no date fields, no change.     ZTXF010
003400* 2003-07-14 JP       Converted to word-at-a-time scan (was       ZTXF010
003500*                     column-position scan), CR-03-1187.          ZTXF010
003600* 2024-02-06 RLJ      Reworked as hyperlink filter for social-    ZTXF010
003700*                     post filtering (www./http/https/.com-       ZTXF010
003800*                     style suffix rules), SMF-24-0142.           ZTXF010
003900*                     Reworked as standalone CALLed subprogram.   ZTXF010
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   IBM-370.
004400 OBJECT-COMPUTER.   IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS TF010-TRACE-ON
004800             OFF STATUS IS TF010-TRACE-OFF.
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100
005200 01  WS-WORK-LINE-AREA.
005300     05  WS-WORK-LINE           PIC X(512) VALUE SPACES.
005400     05  FILLER                 PIC X(08)  VALUE SPACES.
005500
005600 01  WS-WORK-LINE-TABLE REDEFINES WS-WORK-LINE-AREA.
005700     05  WS-WORK-LINE-CHAR      PIC X(01) OCCURS 520 TIMES.
005800
005900 01  WS-OUT-LINE-AREA.
006000     05  WS-OUT-LINE            PIC X(512) VALUE SPACES.
006100     05  FILLER                 PIC X(08)  VALUE SPACES.
006200
006300 01  WS-OUT-LINE-TABLE REDEFINES WS-OUT-LINE-AREA.
006400     05  WS-OUT-LINE-CHAR       PIC X(01) OCCURS 520 TIMES.
006500
006600 01  WS-WORD-AREA.
006700     05  WS-WORD-TEXT           PIC X(120) VALUE SPACES.
006800     05  WS-WORD-LEN            PIC S9(04) COMP VALUE ZEROES.
006900     05  FILLER                 PIC X(04)  VALUE SPACES.
007000
007100 01  WS-WORD-TABLE REDEFINES WS-WORD-AREA.
007200     05  WS-WORD-CHAR           PIC X(01) OCCURS 124 TIMES.
007300
007400 01  WS-LINK-MARKER             PIC X(11) VALUE ' <$link$> '.
007500
007600 01  WS-WORK-LEN                PIC S9(04) COMP VALUE ZEROES.
007700 01  WS-OUT-POS                 PIC S9(04) COMP VALUE ZEROES.
007800 01  WS-IN-POS                  PIC S9(04) COMP VALUE ZEROES.
007900 01  WS-WORD-START              PIC S9(04) COMP VALUE ZEROES.
008000 01  WS-WORD-END                PIC S9(04) COMP VALUE ZEROES.
008100 01  WS-SCAN-POS                PIC S9(04) COMP VALUE ZEROES.
008200 01  WS-SLASH-POS               PIC S9(04) COMP VALUE ZEROES.
008300 01  WS-DOMAIN-END              PIC S9(04) COMP VALUE ZEROES.
008400
008500 01  WS-LINK-FOUND-SW           PIC X(01) VALUE 'N'.
008600     88  WS-LINK-FOUND                    VALUE 'Y'.
008700 01  WS-DOT-FOUND-SW            PIC X(01) VALUE 'N'.
008800     88  WS-DOT-FOUND                     VALUE 'Y'.
008900
009000 01  WS-SUFFIX-TABLE-AREA.
009100     05  WS-SUFFIX-ENTRY OCCURS 5 TIMES
009200                         INDEXED BY WS-SUFFIX-IDX.
009300         10  WS-SUFFIX          PIC X(04) VALUE SPACES.
009400
009500*****************************************************************
009600* Dynamic Storage                                               *
009700*****************************************************************
009800 LINKAGE SECTION.
009900 COPY ZTXFPST.
010000
010100 PROCEDURE DIVISION USING TF-LINE-AREA TF-LINE-LEN.
010200
010300*****************************************************************
010400* Main process.                                                 *
010500*****************************************************************
010600     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
010700     PERFORM 2000-PROCESS-LINE     THRU 2000-EXIT.
010800     PERFORM 9000-RETURN           THRU 9000-EXIT.
010900
011000 1000-INITIALIZE.
011100     MOVE '.com'                  TO WS-SUFFIX(1).
011200     MOVE '.edu'                  TO WS-SUFFIX(2).
011300     MOVE '.org'                  TO WS-SUFFIX(3).
011400     MOVE '.net'                  TO WS-SUFFIX(4).
011500     MOVE '.gov'                  TO WS-SUFFIX(5).
011600 1000-EXIT.
011700     EXIT.
011800
011900*****************************************************************
012000* One left-to-right pass of the line, word by word.             *
012100*****************************************************************
012200 2000-PROCESS-LINE.
012300     MOVE TF-LINE                TO WS-WORK-LINE.
012400     MOVE TF-LINE-LEN             TO WS-WORK-LEN.
012500     MOVE SPACES                  TO WS-OUT-LINE.
012600     MOVE ZEROES                  TO WS-OUT-POS.
012700     MOVE 1                       TO WS-IN-POS.
012800
012900     PERFORM 2100-SCAN-WORD      THRU 2100-EXIT
013000         WITH TEST AFTER
013100         UNTIL WS-IN-POS GREATER THAN WS-WORK-LEN.
013200
013300     MOVE SPACES                  TO TF-LINE.
013400     IF  WS-OUT-POS GREATER THAN 512
013500         MOVE 512                 TO WS-OUT-POS.
013600     IF  WS-OUT-POS GREATER THAN ZEROES
013700         MOVE WS-OUT-LINE(1:WS-OUT-POS) TO TF-LINE(1:WS-OUT-POS).
013800     MOVE WS-OUT-POS               TO TF-LINE-LEN.
013900 2000-EXIT.
014000     EXIT.
014100
014200*****************************************************************
014300* At WS-IN-POS: copy a run of spaces through unchanged, or      *
014400* extract and test the next word.                               *
014500*****************************************************************
014600 2100-SCAN-WORD.
014700     IF  WS-WORK-LINE-CHAR(WS-IN-POS) EQUAL SPACE
014800         PERFORM 2110-APPEND-CHAR  THRU 2110-EXIT
014900         ADD  1                     TO WS-IN-POS
015000     ELSE
015100         PERFORM 2200-EXTRACT-WORD THRU 2200-EXIT
015200         PERFORM 3000-CHECK-LINK   THRU 3000-EXIT
015300         IF  WS-LINK-FOUND
015400             PERFORM 2120-APPEND-MARKER THRU 2120-EXIT
015500         ELSE
015600             PERFORM 2130-APPEND-WORD   THRU 2130-EXIT
015700         END-IF
015800         MOVE WS-WORD-END + 1       TO WS-IN-POS
015900     END-IF.
016000 2100-EXIT.
016100     EXIT.
016200
016300 2110-APPEND-CHAR.
016400     IF  WS-OUT-POS LESS THAN 512
016500         ADD  1                     TO WS-OUT-POS
016600         MOVE SPACE                 TO WS-OUT-LINE-CHAR(WS-OUT-POS).
016700 2110-EXIT.
016800     EXIT.
016900
017000 2120-APPEND-MARKER.
017100     IF  WS-OUT-POS + 11 LESS THAN 512
017200         MOVE WS-LINK-MARKER        TO
017300                            WS-OUT-LINE(WS-OUT-POS + 1:11)
017400         ADD  11                    TO WS-OUT-POS.
017500 2120-EXIT.
017600     EXIT.
017700
017800 2130-APPEND-WORD.
017900     IF  WS-OUT-POS + WS-WORD-LEN LESS THAN 512
018000         MOVE WS-WORD-TEXT(1:WS-WORD-LEN) TO
018100                      WS-OUT-LINE(WS-OUT-POS + 1:WS-WORD-LEN)
018200         ADD  WS-WORD-LEN            TO WS-OUT-POS.
018300 2130-EXIT.
018400     EXIT.
018500
018600*****************************************************************
018700* Extract the run of non-space characters starting at WS-IN-POS *
018800* into WS-WORD-TEXT (capped at 120 characters).                 *
018900*****************************************************************
019000 2200-EXTRACT-WORD.
019100     MOVE WS-IN-POS                TO WS-WORD-START.
019200     MOVE WS-IN-POS                TO WS-WORD-END.
019300
019400     PERFORM 2210-ADVANCE-END      THRU 2210-EXIT
019500         WITH TEST BEFORE
019600         UNTIL WS-WORD-END + 1 GREATER THAN WS-WORK-LEN
019700         OR    WS-WORK-LINE-CHAR(WS-WORD-END + 1) EQUAL SPACE.
019800
019900     MOVE WS-WORD-END - WS-WORD-START + 1 TO WS-WORD-LEN.
020000     IF  WS-WORD-LEN GREATER THAN 120
020100         MOVE 120                   TO WS-WORD-LEN.
020200     MOVE SPACES                    TO WS-WORD-TEXT.
020300     MOVE WS-WORK-LINE(WS-WORD-START:WS-WORD-LEN) TO
020400                                     WS-WORD-TEXT(1:WS-WORD-LEN).
020500 2200-EXIT.
020600     EXIT.
020700
020800 2210-ADVANCE-END.
020900     ADD  1                         TO WS-WORD-END.
021000 2210-EXIT.
021100     EXIT.
021200
021300*****************************************************************
021400* Is WS-WORD-TEXT(1:WS-WORD-LEN) a link?  Checked in the order  *
021500* www. / http(s):// / suffix.                                    *
021600*****************************************************************
021700 3000-CHECK-LINK.
021800     MOVE 'N'                       TO WS-LINK-FOUND-SW.
021900     PERFORM 3100-CHECK-WWW        THRU 3100-EXIT.
022000     IF  NOT WS-LINK-FOUND
022100         PERFORM 3200-CHECK-HTTP   THRU 3200-EXIT.
022200     IF  NOT WS-LINK-FOUND
022300         PERFORM 3300-CHECK-SUFFIX THRU 3300-EXIT.
022400 3000-EXIT.
022500     EXIT.
022600
022700*****************************************************************
022800* "www." anywhere in the word, with no "." before it and at     *
022900* least one character after it.                                 *
023000*****************************************************************
023100 3100-CHECK-WWW.
023200     MOVE 1                         TO WS-SCAN-POS.
023300     PERFORM 3110-TEST-WWW-AT       THRU 3110-EXIT
023400         WITH TEST BEFORE
023500         UNTIL WS-LINK-FOUND
023600         OR    WS-SCAN-POS + 3 GREATER THAN WS-WORD-LEN.
023700 3100-EXIT.
023800     EXIT.
023900
024000 3110-TEST-WWW-AT.
024100     IF  WS-WORD-TEXT(WS-SCAN-POS:4) EQUAL 'www.'
024200         IF  WS-SCAN-POS + 4 LESS THAN WS-WORD-LEN + 1
024300             PERFORM 3120-CHECK-NO-DOT-BEFORE THRU 3120-EXIT
024400             IF  NOT WS-DOT-FOUND
024500                 MOVE 'Y'            TO WS-LINK-FOUND-SW
024600             END-IF
024700         END-IF
024800     END-IF.
024900     ADD  1                         TO WS-SCAN-POS.
025000 3110-EXIT.
025100     EXIT.
025200
025300*****************************************************************
025400* Any "." in WS-WORD-TEXT(1:WS-SCAN-POS - 1)?                    *
025500*****************************************************************
025600 3120-CHECK-NO-DOT-BEFORE.
025700     MOVE 'N'                       TO WS-DOT-FOUND-SW.
025800     IF  WS-SCAN-POS GREATER THAN 1
025900         PERFORM 3121-TEST-DOT-AT   THRU 3121-EXIT
026000             VARYING WS-DOMAIN-END FROM 1 BY 1
026100             UNTIL WS-DOMAIN-END GREATER THAN WS-SCAN-POS - 1
026200             OR    WS-DOT-FOUND.
026300 3120-EXIT.
026400     EXIT.
026500
026600 3121-TEST-DOT-AT.
026700     IF  WS-WORD-TEXT(WS-DOMAIN-END:1) EQUAL '.'
026800         MOVE 'Y'                   TO WS-DOT-FOUND-SW.
026900 3121-EXIT.
027000     EXIT.
027100
027200*****************************************************************
027300* "http://" or "https://" prefix, with a "." somewhere after    *
027400* the prefix.                                                    *
027500*****************************************************************
027600 3200-CHECK-HTTP.
027700     MOVE ZEROES                    TO WS-SLASH-POS.
027800     IF  WS-WORD-LEN GREATER THAN 7
027900     AND WS-WORD-TEXT(1:7) EQUAL 'http://'
028000         MOVE 7                     TO WS-SLASH-POS.
028100     IF  WS-SLASH-POS EQUAL ZEROES
028200         IF  WS-WORD-LEN GREATER THAN 8
028300         AND WS-WORD-TEXT(1:8) EQUAL 'https://'
028400             MOVE 8                 TO WS-SLASH-POS.
028500
028600     IF  WS-SLASH-POS GREATER THAN ZEROES
028700         MOVE 'N'                   TO WS-DOT-FOUND-SW
028800         PERFORM 3210-TEST-DOT-AFTER THRU 3210-EXIT
028900             VARYING WS-DOMAIN-END FROM WS-SLASH-POS + 1 BY 1
029000             UNTIL WS-DOMAIN-END GREATER THAN WS-WORD-LEN
029100             OR    WS-DOT-FOUND
029200         IF  WS-DOT-FOUND
029300             MOVE 'Y'                TO WS-LINK-FOUND-SW.
029400 3200-EXIT.
029500     EXIT.
029600
029700 3210-TEST-DOT-AFTER.
029800     IF  WS-WORD-TEXT(WS-DOMAIN-END:1) EQUAL '.'
029900         MOVE 'Y'                    TO WS-DOT-FOUND-SW.
030000 3210-EXIT.
030100     EXIT.
030200
030300*****************************************************************
030400* The word (or its portion before the first "/") ends in one   *
030500* of the five recognized domain suffixes.                       *
030600*****************************************************************
030700 3300-CHECK-SUFFIX.
030800     IF  NOT (WS-WORD-LEN EQUAL 1 AND WS-WORD-TEXT(1:1) EQUAL '.')
030900         PERFORM 3310-FIND-SLASH     THRU 3310-EXIT
031000         IF  WS-SLASH-POS GREATER THAN ZEROES
031100             MOVE WS-SLASH-POS - 1    TO WS-DOMAIN-END
031200         ELSE
031300             MOVE WS-WORD-LEN          TO WS-DOMAIN-END
031400         END-IF
031500         IF  WS-DOMAIN-END GREATER THAN 3
031600             PERFORM 3320-TEST-SUFFIX THRU 3320-EXIT
031700                 VARYING WS-SUFFIX-IDX FROM 1 BY 1
031800                 UNTIL WS-SUFFIX-IDX GREATER THAN 5
031900                 OR    WS-LINK-FOUND
032000         END-IF
032100     END-IF.
032200 3300-EXIT.
032300     EXIT.
032400
032500 3310-FIND-SLASH.
032600     MOVE ZEROES                    TO WS-SLASH-POS.
032700     PERFORM 3311-TEST-SLASH-AT     THRU 3311-EXIT
032800         VARYING WS-SCAN-POS FROM 1 BY 1
032900         UNTIL WS-SCAN-POS GREATER THAN WS-WORD-LEN
033000         OR    WS-SLASH-POS GREATER THAN ZEROES.
033100 3310-EXIT.
033200     EXIT.
033300
033400 3311-TEST-SLASH-AT.
033500     IF  WS-WORD-TEXT(WS-SCAN-POS:1) EQUAL '/'
033600         MOVE WS-SCAN-POS            TO WS-SLASH-POS.
033700 3311-EXIT.
033800     EXIT.
033900
034000 3320-TEST-SUFFIX.
034100     IF  WS-WORD-TEXT(WS-DOMAIN-END - 3:4) EQUAL
034200                                     WS-SUFFIX(WS-SUFFIX-IDX)
034300         MOVE 'Y'                    TO WS-LINK-FOUND-SW.
034400 3320-EXIT.
034500     EXIT.
034600
034700*****************************************************************
034800* Return to caller.                                             *
034900*****************************************************************
035000 9000-RETURN.
035100     GOBACK.
035200 9000-EXIT.
035300     EXIT.

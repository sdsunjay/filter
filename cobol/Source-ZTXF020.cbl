000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTXF020.
000300 AUTHOR.        D KOWALSKI.
000400 INSTALLATION.  CORPORATE SYSTEMS - BATCH TEXT PROCESSING.
000500 DATE-WRITTEN.  1991-03-02.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zTXF - Text Filter batch.                                     *
001100*                                                               *
001200* ZTXF020 - emoticon parser.  Scans TF-LINE for 14 fixed         *
001300* categories of "emoticon" punctuation patterns (smile, angry,  *
001400* frown, wink, slant, heart, eastern-style shifty/happy/doh)     *
001500* and replaces each occurrence with a plain lowercase word.      *
001600* Categories are processed in a fixed order, one full left-to-  *
001700* right pass of the line per category, before the next          *
001800* category is attempted (this program does not detect emoticons *
001900* that straddle a replacement made by an earlier category).     *
002000*                                                                *
002100* CALLed by ZTXF001 after the link filter and before the        *
002200* smart-split tokenizer.                                        *
002300*                                                                *
002400* Date       UserID   Description                               *
002500* ---------- -------- ----------------------------------------- *
002600* 1991-03-02 TA       Initial version - TXF punctuation-glyph   *
002700*                     scrub for wire-bulletin text, handled     *
002800*                     smile/frown/wink only, CR-9103.            *
002900* 1994-09-08 TA       Added angry and slant categories,         *
003000*                     CR-9438.                                  *
003100* 1998-11-19 MO       Y2K review - no date fields, no change.   *
003200* 2003-07-14 JP       Converted category data to a table-driven *
003300*                     scan instead of one paragraph per glyph,  *
003400*                     CR-03-1187.                                *
003500* 2009-05-01 SN       Added heart (<3) category, CR-09-5502.    *
003600* 2024-02-06 RLJ      Added eastern-style shifty/happy/doh       *
003700*                     categories for social-post filtering,     *
003800*                     SMF-24-0142.  Reworked as standalone       *
003900*                     CALLed subprogram for zTXF.                *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   IBM-370.
004400 OBJECT-COMPUTER.   IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS LOWER-ALPHA IS 'a' THRU 'z'
004800     UPSI-0 ON STATUS IS TF020-TRACE-ON
004900             OFF STATUS IS TF020-TRACE-OFF.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200
005300*****************************************************************
005400* Emoticon category table - one row per fixed category, in        ZTXF020
005500* table order 1-14.  Rows for categories with an extra fixed      ZTXF020
005600* leading/trailing character (angry) or a literal/wildcard-      *
005700* middle pattern (heart, shifty, happy, doh) carry only the      *
005800* replacement word; their match test is a dedicated paragraph.  *
005900* '~' is used as an unused-slot filler since it cannot appear   *
006000* in any recognized pattern.                                     *
006100*****************************************************************
006200 01  EM-CATEGORY-TABLE.
006300     05  EM-CATEGORY-ENTRY OCCURS 14 TIMES
006400                         INDEXED BY EM-CAT-IDX.
006500         10  EM-SETA-CHARS      PIC X(05) VALUE SPACES.
006600         10  EM-SETB-CHARS      PIC X(05) VALUE SPACES.
006700         10  EM-NOSE-CHARS      PIC X(04) VALUE SPACES.
006800         10  EM-REPLACE-WORD    PIC X(08) VALUE SPACES.
006900         10  EM-WORD-LEN        PIC 9(02) VALUE ZEROES.
007000         10  FILLER             PIC X(02) VALUE SPACES.
007100
007200 01  WS-CAT                    PIC S9(04) COMP VALUE ZEROES.
007300
007400 01  WS-WORK-LINE-AREA.
007500     05  WS-WORK-LINE           PIC X(512) VALUE SPACES.
007600     05  FILLER                 PIC X(08)  VALUE SPACES.
007700
007800 01  WS-WORK-LINE-TABLE REDEFINES WS-WORK-LINE-AREA.
007900     05  WS-WORK-LINE-CHAR      PIC X(01) OCCURS 520 TIMES.
008000
008100 01  WS-OUT-LINE-AREA.
008200     05  WS-OUT-LINE            PIC X(512) VALUE SPACES.
008300     05  FILLER                 PIC X(08)  VALUE SPACES.
008400
008500 01  WS-OUT-LINE-TABLE REDEFINES WS-OUT-LINE-AREA.
008600     05  WS-OUT-LINE-CHAR       PIC X(01) OCCURS 520 TIMES.
008700
008800 01  WS-WORK-LEN                PIC S9(04) COMP VALUE ZEROES.
008900 01  WS-OUT-POS                 PIC S9(04) COMP VALUE ZEROES.
009000 01  WS-IN-POS                  PIC S9(04) COMP VALUE ZEROES.
009100 01  WS-MATCH-LEN                PIC S9(04) COMP VALUE ZEROES.
009200
009300 01  WS-CH-A                    PIC X(01) VALUE SPACES.
009400 01  WS-CH-B                    PIC X(01) VALUE SPACES.
009500 01  WS-CH-NOSE                 PIC X(01) VALUE SPACES.
009600
009700 01  WS-TEST-AREA.
009800     05  WS-TEST-CHAR           PIC X(01) VALUE SPACES.
009900     05  WS-TEST-SET            PIC X(06) VALUE SPACES.
010000     05  WS-CHAR-FOUND-SW       PIC X(01) VALUE 'N'.
010100         88  WS-CHAR-FOUND                VALUE 'Y'.
010200
010300*****************************************************************
010400* Dynamic Storage                                               *
010500*****************************************************************
010600 LINKAGE SECTION.
010700 COPY ZTXFPST.
010800
010900 PROCEDURE DIVISION USING TF-LINE-AREA TF-LINE-LEN.
011000
011100*****************************************************************
011200* Main process.                                                 *
011300*****************************************************************
011400     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
011500     PERFORM 2000-PROCESS-CATEGORY   THRU 2000-EXIT
011600         VARYING WS-CAT FROM 1 BY 1 UNTIL WS-CAT GREATER THAN 14.
011700     PERFORM 9000-RETURN             THRU 9000-EXIT.
011800
011900*****************************************************************
012000* Load the category table via explicit MOVE statements - the    *
012100* shop convention for a small fixed lookup table that does not  *
012200* warrant a separate reference file or copybook.                 *
012300*****************************************************************
012400 1000-INITIALIZE.
012500     MOVE ':8=  '           TO EM-SETA-CHARS(1).
012600     MOVE ')]>}D'           TO EM-SETB-CHARS(1).
012700     MOVE ' -.o'            TO EM-NOSE-CHARS(1).
012800     MOVE 'smile   '        TO EM-REPLACE-WORD(1).
012900     MOVE 5                 TO EM-WORD-LEN(1).
013000
013100     MOVE '([<{C'           TO EM-SETA-CHARS(2).
013200     MOVE ':8=  '           TO EM-SETB-CHARS(2).
013300     MOVE ' -.o'            TO EM-NOSE-CHARS(2).
013400     MOVE 'smile   '        TO EM-REPLACE-WORD(2).
013500     MOVE 5                 TO EM-WORD-LEN(2).
013600
013700     MOVE 'angry   '        TO EM-REPLACE-WORD(3).
013800     MOVE 5                 TO EM-WORD-LEN(3).
013900
014000     MOVE 'angry   '        TO EM-REPLACE-WORD(4).
014100     MOVE 5                 TO EM-WORD-LEN(4).
014200
014300     MOVE ':8=  '           TO EM-SETA-CHARS(5).
014400     MOVE '([{C '           TO EM-SETB-CHARS(5).
014500     MOVE ' -.o'            TO EM-NOSE-CHARS(5).
014600     MOVE 'frown   '        TO EM-REPLACE-WORD(5).
014700     MOVE 5                 TO EM-WORD-LEN(5).
014800
014900     MOVE ')]}D '           TO EM-SETA-CHARS(6).
015000     MOVE ':8=  '           TO EM-SETB-CHARS(6).
015100     MOVE ' -.o'            TO EM-NOSE-CHARS(6).
015200     MOVE 'frown   '        TO EM-REPLACE-WORD(6).
015300     MOVE 5                 TO EM-WORD-LEN(6).
015400
015500     MOVE ';    '           TO EM-SETA-CHARS(7).
015600     MOVE ')]>}D'           TO EM-SETB-CHARS(7).
015700     MOVE ' -.o'            TO EM-NOSE-CHARS(7).
015800     MOVE 'wink    '        TO EM-REPLACE-WORD(7).
015900     MOVE 4                 TO EM-WORD-LEN(7).
016000
016100     MOVE '([<{ '           TO EM-SETA-CHARS(8).
016200     MOVE ';    '           TO EM-SETB-CHARS(8).
016300     MOVE ' -.o'            TO EM-NOSE-CHARS(8).
016400     MOVE 'wink    '        TO EM-REPLACE-WORD(8).
016500     MOVE 4                 TO EM-WORD-LEN(8).
016600
016700     MOVE ':8=  '           TO EM-SETA-CHARS(9).
016800     MOVE '\/   '           TO EM-SETB-CHARS(9).
016900     MOVE ' '               TO EM-NOSE-CHARS(9).
017000     MOVE 'slant   '        TO EM-REPLACE-WORD(9).
017100     MOVE 5                 TO EM-WORD-LEN(9).
017200
017300     MOVE '\/   '           TO EM-SETA-CHARS(10).
017400     MOVE ':=8  '           TO EM-SETB-CHARS(10).
017500     MOVE ' '               TO EM-NOSE-CHARS(10).
017600     MOVE 'slant   '        TO EM-REPLACE-WORD(10).
017700     MOVE 5                 TO EM-WORD-LEN(10).
017800
017900     MOVE 'heart   '        TO EM-REPLACE-WORD(11).
018000     MOVE 5                 TO EM-WORD-LEN(11).
018100
018200     MOVE 'shifty  '        TO EM-REPLACE-WORD(12).
018300     MOVE 6                 TO EM-WORD-LEN(12).
018400
018500     MOVE 'happy   '        TO EM-REPLACE-WORD(13).
018600     MOVE 5                 TO EM-WORD-LEN(13).
018700
018800     MOVE 'doh     '        TO EM-REPLACE-WORD(14).
018900     MOVE 3                 TO EM-WORD-LEN(14).
019000
019100 1000-EXIT.
019200     EXIT.
019300
019400*****************************************************************
019500* One full left-to-right pass of the line for category WS-CAT.  *
019600*****************************************************************
019700 2000-PROCESS-CATEGORY.
019800     MOVE TF-LINE               TO WS-WORK-LINE.
019900     MOVE TF-LINE-LEN            TO WS-WORK-LEN.
020000     MOVE SPACES                 TO WS-OUT-LINE.
020100     MOVE ZEROES                 TO WS-OUT-POS.
020200     MOVE 1                      TO WS-IN-POS.
020300
020400     PERFORM 2100-SCAN-CHAR     THRU 2100-EXIT
020500         WITH TEST AFTER
020600         UNTIL WS-IN-POS GREATER THAN WS-WORK-LEN.
020700
020800     MOVE SPACES                 TO TF-LINE.
020900     IF  WS-OUT-POS GREATER THAN 512
021000         MOVE 512                TO WS-OUT-POS.
021100     IF  WS-OUT-POS GREATER THAN ZEROES
021200         MOVE WS-OUT-LINE(1:WS-OUT-POS) TO TF-LINE(1:WS-OUT-POS).
021300     MOVE WS-OUT-POS              TO TF-LINE-LEN.
021400
021500 2000-EXIT.
021600     EXIT.
021700
021800*****************************************************************
021900* Test the current position for category WS-CAT; on a match,    *
022000* append the replacement word and skip the matched characters;  *
022100* otherwise copy the one character through unchanged.           *
022200*****************************************************************
022300 2100-SCAN-CHAR.
022400     MOVE ZEROES                 TO WS-MATCH-LEN.
022500
022600     EVALUATE WS-CAT
022700         WHEN 3  PERFORM 3300-ANGRY-LEFT-TEST  THRU 3300-EXIT
022800         WHEN 4  PERFORM 3400-ANGRY-RIGHT-TEST THRU 3400-EXIT
022900         WHEN 11 PERFORM 3110-HEART-TEST        THRU 3110-EXIT
023000         WHEN 12 PERFORM 3120-SHIFTY-TEST       THRU 3120-EXIT
023100         WHEN 13 PERFORM 3130-HAPPY-TEST        THRU 3130-EXIT
023200         WHEN 14 PERFORM 3140-DOH-TEST          THRU 3140-EXIT
023300         WHEN OTHER
023400                 PERFORM 3100-GENERIC-TEST       THRU 3100-EXIT
023500     END-EVALUATE.
023600
023700     IF  WS-MATCH-LEN GREATER THAN ZEROES
023800         PERFORM 2200-APPEND-WORD  THRU 2200-EXIT
023900         ADD  WS-MATCH-LEN          TO WS-IN-POS
024000     ELSE
024100         PERFORM 2300-APPEND-CHAR  THRU 2300-EXIT
024200         ADD  1                     TO WS-IN-POS.
024300
024400 2100-EXIT.
024500     EXIT.
024600
024700*****************************************************************
024800* Append the replacement word for category WS-CAT to WS-OUT-LINE.*
024900*****************************************************************
025000 2200-APPEND-WORD.
025100     IF  WS-OUT-POS + EM-WORD-LEN(WS-CAT) LESS THAN 512
025200         MOVE EM-REPLACE-WORD(WS-CAT)(1:EM-WORD-LEN(WS-CAT))
025300             TO WS-OUT-LINE(WS-OUT-POS + 1:EM-WORD-LEN(WS-CAT))
025400         ADD  EM-WORD-LEN(WS-CAT)   TO WS-OUT-POS.
025500 2200-EXIT.
025600     EXIT.
025700
025800*****************************************************************
025900* Copy the current character through to WS-OUT-LINE unchanged.  *
026000*****************************************************************
026100 2300-APPEND-CHAR.
026200     IF  WS-OUT-POS LESS THAN 512
026300         ADD  1                    TO WS-OUT-POS
026400         MOVE WS-WORK-LINE-CHAR(WS-IN-POS) TO
026500                                    WS-OUT-LINE-CHAR(WS-OUT-POS).
026600 2300-EXIT.
026700     EXIT.
026800
026900*****************************************************************
027000* Generic two-part test (smile/frown/wink/slant) - SET-A char,  *
027100* optional nose char, SET-B char; try the 3-char form first.    *
027200*****************************************************************
027300 3100-GENERIC-TEST.
027400     MOVE WS-WORK-LINE-CHAR(WS-IN-POS) TO WS-CH-A.
027500     MOVE WS-CH-A                 TO WS-TEST-CHAR.
027600     MOVE EM-SETA-CHARS(WS-CAT)   TO WS-TEST-SET.
027700     PERFORM 3150-CHAR-IN-SET     THRU 3150-EXIT.
027800
027900     IF  WS-CHAR-FOUND
028000         IF  WS-IN-POS + 2 LESS THAN WS-WORK-LEN + 1
028100             MOVE WS-WORK-LINE-CHAR(WS-IN-POS + 1) TO WS-CH-NOSE
028200             MOVE WS-WORK-LINE-CHAR(WS-IN-POS + 2) TO WS-CH-B
028300             MOVE WS-CH-NOSE       TO WS-TEST-CHAR
028400             MOVE EM-NOSE-CHARS(WS-CAT)(1:4) TO WS-TEST-SET(1:4)
028500             MOVE '~~'             TO WS-TEST-SET(5:2)
028600             PERFORM 3150-CHAR-IN-SET THRU 3150-EXIT
028700             IF  WS-CHAR-FOUND
028800                 MOVE WS-CH-B      TO WS-TEST-CHAR
028900                 MOVE EM-SETB-CHARS(WS-CAT) TO WS-TEST-SET
029000                 PERFORM 3150-CHAR-IN-SET THRU 3150-EXIT
029100                 IF  WS-CHAR-FOUND
029200                     MOVE 3         TO WS-MATCH-LEN.
029300
029400         IF  WS-MATCH-LEN EQUAL ZEROES
029500         AND WS-IN-POS + 1 LESS THAN WS-WORK-LEN + 1
029600             MOVE WS-WORK-LINE-CHAR(WS-IN-POS + 1) TO WS-CH-B
029700             MOVE WS-CH-B          TO WS-TEST-CHAR
029800             MOVE EM-SETB-CHARS(WS-CAT) TO WS-TEST-SET
029900             PERFORM 3150-CHAR-IN-SET THRU 3150-EXIT
030000             IF  WS-CHAR-FOUND
030100                 MOVE 2             TO WS-MATCH-LEN.
030200
030300 3100-EXIT.
030400     EXIT.
030500
030600*****************************************************************
030700* Is WS-TEST-CHAR one of the (up to 5) characters in            *
030800* WS-TEST-SET?  '~' padding never matches a real character.     *
030900*****************************************************************
031000 3150-CHAR-IN-SET.
031100     MOVE 'N'                     TO WS-CHAR-FOUND-SW.
031200     IF  WS-TEST-CHAR EQUAL WS-TEST-SET(1:1)
031300     OR  WS-TEST-CHAR EQUAL WS-TEST-SET(2:1)
031400     OR  WS-TEST-CHAR EQUAL WS-TEST-SET(3:1)
031500     OR  WS-TEST-CHAR EQUAL WS-TEST-SET(4:1)
031600     OR  WS-TEST-CHAR EQUAL WS-TEST-SET(5:1)
031700     OR  WS-TEST-CHAR EQUAL WS-TEST-SET(6:1)
031800         MOVE 'Y'                  TO WS-CHAR-FOUND-SW.
031900 3150-EXIT.
032000     EXIT.
032100
032200*****************************************************************
032300* Heart - literal "<3".                                          *
032400*****************************************************************
032500 3110-HEART-TEST.
032600     IF  WS-IN-POS + 1 LESS THAN WS-WORK-LEN + 1
032700         MOVE WS-WORK-LINE-CHAR(WS-IN-POS)     TO WS-CH-A
032800         MOVE WS-WORK-LINE-CHAR(WS-IN-POS + 1) TO WS-CH-B
032900         IF  WS-CH-A EQUAL '<' AND WS-CH-B EQUAL '3'
033000             MOVE 2                 TO WS-MATCH-LEN.
033100 3110-EXIT.
033200     EXIT.
033300
033400*****************************************************************
033500* Eastern shifty - ">.>" or "<.<" (the middle character is not  *
033600* checked - any character is accepted there).                   *
033700*****************************************************************
033800 3120-SHIFTY-TEST.
033900     IF  WS-IN-POS + 2 LESS THAN WS-WORK-LEN + 1
034000         MOVE WS-WORK-LINE-CHAR(WS-IN-POS)     TO WS-CH-A
034100         MOVE WS-WORK-LINE-CHAR(WS-IN-POS + 2) TO WS-CH-B
034200         IF  (WS-CH-A EQUAL '>' AND WS-CH-B EQUAL '>')
034300         OR  (WS-CH-A EQUAL '<' AND WS-CH-B EQUAL '<')
034400             MOVE 3                 TO WS-MATCH-LEN.
034500 3120-EXIT.
034600     EXIT.
034700
034800*****************************************************************
034900* Eastern happy - "^.^" (middle character not checked).         *
035000*****************************************************************
035100 3130-HAPPY-TEST.
035200     IF  WS-IN-POS + 2 LESS THAN WS-WORK-LEN + 1
035300         MOVE WS-WORK-LINE-CHAR(WS-IN-POS)     TO WS-CH-A
035400         MOVE WS-WORK-LINE-CHAR(WS-IN-POS + 2) TO WS-CH-B
035500         IF  WS-CH-A EQUAL '^' AND WS-CH-B EQUAL '^'
035600             MOVE 3                 TO WS-MATCH-LEN.
035700 3130-EXIT.
035800     EXIT.
035900
036000*****************************************************************
036100* Eastern doh - ">.<" (middle character not checked).           *
036200*****************************************************************
036300 3140-DOH-TEST.
036400     IF  WS-IN-POS + 2 LESS THAN WS-WORK-LEN + 1
036500         MOVE WS-WORK-LINE-CHAR(WS-IN-POS)     TO WS-CH-A
036600         MOVE WS-WORK-LINE-CHAR(WS-IN-POS + 2) TO WS-CH-B
036700         IF  WS-CH-A EQUAL '>' AND WS-CH-B EQUAL '<'
036800             MOVE 3                 TO WS-MATCH-LEN.
036900 3140-EXIT.
037000     EXIT.
037100
037200*****************************************************************
037300* Angry, left-eyes - ">" + eye{: 8 =} + optional nose + mouth   *
037400* {( [ < { o}.                                                   *
037500*****************************************************************
037600 3300-ANGRY-LEFT-TEST.
037700     IF  WS-IN-POS + 1 LESS THAN WS-WORK-LEN + 1
037800         MOVE WS-WORK-LINE-CHAR(WS-IN-POS)     TO WS-CH-A
037900         IF  WS-CH-A EQUAL '>'
038000             MOVE WS-WORK-LINE-CHAR(WS-IN-POS + 1) TO WS-CH-B
038100             MOVE WS-CH-B          TO WS-TEST-CHAR
038200             MOVE ':8=  '          TO WS-TEST-SET
038300             PERFORM 3150-CHAR-IN-SET THRU 3150-EXIT
038400             IF  WS-CHAR-FOUND
038500                 PERFORM 3310-ANGRY-LEFT-TAIL THRU 3310-EXIT.
038600 3300-EXIT.
038700     EXIT.
038800
038900 3310-ANGRY-LEFT-TAIL.
039000     IF  WS-IN-POS + 3 LESS THAN WS-WORK-LEN + 1
039100         MOVE WS-WORK-LINE-CHAR(WS-IN-POS + 2) TO WS-CH-NOSE
039200         MOVE WS-CH-NOSE           TO WS-TEST-CHAR
039300         MOVE ' -.o'               TO WS-TEST-SET(1:4)
039400         MOVE '~~'                 TO WS-TEST-SET(5:2)
039500         PERFORM 3150-CHAR-IN-SET THRU 3150-EXIT
039600         IF  WS-CHAR-FOUND
039700             MOVE WS-WORK-LINE-CHAR(WS-IN-POS + 3) TO WS-CH-B
039800             MOVE WS-CH-B          TO WS-TEST-CHAR
039900             MOVE '([<{o'          TO WS-TEST-SET
040000             PERFORM 3150-CHAR-IN-SET THRU 3150-EXIT
040100             IF  WS-CHAR-FOUND
040200                 MOVE 4             TO WS-MATCH-LEN.
040300
040400     IF  WS-MATCH-LEN EQUAL ZEROES
040500     AND WS-IN-POS + 2 LESS THAN WS-WORK-LEN + 1
040600         MOVE WS-WORK-LINE-CHAR(WS-IN-POS + 2) TO WS-CH-B
040700         MOVE WS-CH-B              TO WS-TEST-CHAR
040800         MOVE '([<{o'              TO WS-TEST-SET
040900         PERFORM 3150-CHAR-IN-SET THRU 3150-EXIT
041000         IF  WS-CHAR-FOUND
041100             MOVE 3                 TO WS-MATCH-LEN.
041200 3310-EXIT.
041300     EXIT.
041400
041500*****************************************************************
041600* Angry, right-eyes - mouth{) ] > } D o} + optional nose + eye  *
041700* {: 8 =} + "<".                                                 *
041800*****************************************************************
041900 3400-ANGRY-RIGHT-TEST.
042000     IF  WS-IN-POS LESS THAN WS-WORK-LEN + 1
042100         MOVE WS-WORK-LINE-CHAR(WS-IN-POS) TO WS-CH-A
042200         MOVE WS-CH-A              TO WS-TEST-CHAR
042300         MOVE ')]>}Do'             TO WS-TEST-SET
042400         PERFORM 3150-CHAR-IN-SET THRU 3150-EXIT
042500         IF  WS-CHAR-FOUND
042600             PERFORM 3410-ANGRY-RIGHT-TAIL THRU 3410-EXIT.
042700 3400-EXIT.
042800     EXIT.
042900
043000 3410-ANGRY-RIGHT-TAIL.
043100     IF  WS-IN-POS + 3 LESS THAN WS-WORK-LEN + 1
043200         MOVE WS-WORK-LINE-CHAR(WS-IN-POS + 1) TO WS-CH-NOSE
043300         MOVE WS-CH-NOSE           TO WS-TEST-CHAR
043400         MOVE ' -.o'               TO WS-TEST-SET(1:4)
043500         MOVE '~~'                 TO WS-TEST-SET(5:2)
043600         PERFORM 3150-CHAR-IN-SET THRU 3150-EXIT
043700         IF  WS-CHAR-FOUND
043800             MOVE WS-WORK-LINE-CHAR(WS-IN-POS + 2) TO WS-CH-B
043900             MOVE WS-CH-B          TO WS-TEST-CHAR
044000             MOVE ':8=  '          TO WS-TEST-SET
044100             PERFORM 3150-CHAR-IN-SET THRU 3150-EXIT
044200             IF  WS-CHAR-FOUND
044300             AND WS-WORK-LINE-CHAR(WS-IN-POS + 3) EQUAL '<'
044400                 MOVE 4             TO WS-MATCH-LEN.
044500
044600     IF  WS-MATCH-LEN EQUAL ZEROES
044700     AND WS-IN-POS + 2 LESS THAN WS-WORK-LEN + 1
044800         MOVE WS-WORK-LINE-CHAR(WS-IN-POS + 1) TO WS-CH-B
044900         MOVE WS-CH-B              TO WS-TEST-CHAR
045000         MOVE ':8=  '              TO WS-TEST-SET
045100         PERFORM 3150-CHAR-IN-SET THRU 3150-EXIT
045200         IF  WS-CHAR-FOUND
045300         AND WS-WORK-LINE-CHAR(WS-IN-POS + 2) EQUAL '<'
045400             MOVE 3                 TO WS-MATCH-LEN.
045500 3410-EXIT.
045600     EXIT.
045700
045800*****************************************************************
045900* Return to caller.                                             *
046000*****************************************************************
046100 9000-RETURN.
046200     GOBACK.
046300 9000-EXIT.
046400     EXIT.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTXF030.
000300 AUTHOR.        D KOWALSKI.
000400 INSTALLATION.  CORPORATE SYSTEMS - BATCH TEXT PROCESSING.
000500 DATE-WRITTEN.  1989-06-12.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zTXF - Text Filter batch.                                     *
001100*                                                               *
001200* ZTXF030 - smart split.  Breaks one line of text into an       *
001300* ordered list of lowercase word tokens, stripping punctuation  *
001400* and internal apostrophes, and preserving or generating        *
001500* meta-word tokens (<$...$>) for RT retweet markers and for     *
001600* #/@ trigger characters when TF-REPLACE-META-SW is 'Y'.        *
001700*                                                                *
001800* CALLed by ZTXF001 (main pipeline, meta ON) and by ZTXF040     *
001900* (location-table load, meta OFF, to tokenize reference names). *
002000*                                                                *
002100* Date       UserID   Description                               *
002200* ---------- -------- ----------------------------------------- *
002300* 1989-06-12 DK       Initial version - TXF word split for      *
002400*                     wire-bulletin scrub, strip punctuation    *
002500*                     only, no meta-word handling.               *
002600* 1991-03-02 TA       Added apostrophe-drop rule (dont/don't),  *
002700*                     CR-9103.                                  *
002800* 1994-09-08 TA       Increased max word length to 30 chars,    *
002900*                     CR-9438.                                  *
003000* 1998-11-19 MO       Y2K review - no date fields, no change.   *
003100* 2003-07-14 JP       Converted inline char scan to table-      *
003200*                     indexed scan against TF-LINE-CHAR,        *
003300*                     CR-03-1187.                                *
003400* 2009-05-01 SN       Renamed WORD- prefix to TF-TOKEN-,        *
003500*                     CR-09-5502.                                *
003600* 2024-02-06 RLJ      Added meta-word recognition (<$...$>),    *
003700*                     #/@ trigger-char replacement and RT       *
003800*                     marker for social-post filtering,         *
003900*                     SMF-24-0142.  Reworked as standalone      *
004000*                     CALLed subprogram for zTXF.               *
004100* 2026-08-10 WDH      Case-fold every character to lowercase      ZTXF030
004200*                     before classifying and before it is         ZTXF030
004300*                     stored in the word buffer - uppercase       ZTXF030
004400*                     letters were failing the LOWER-ALPHA        ZTXF030
004500*                     test and being treated as delimiters.       ZTXF030
004600*                     Also corrected the apostrophe test,         ZTXF030
004700*                     which was comparing against the QUOTE       ZTXF030
004800*                     figurative constant (double-quote) and      ZTXF030
004900*                     so never matched, CR-26-0219.               ZTXF030
005000*****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-370.
005400 OBJECT-COMPUTER.   IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS LOWER-ALPHA IS 'a' THRU 'z'
005800     CLASS DIGIT-CHAR  IS '0' THRU '9'
005900     UPSI-0 ON STATUS IS TF030-TRACE-ON
006000             OFF STATUS IS TF030-TRACE-OFF.
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300
006400*****************************************************************
006500* DEFINE LOCAL VARIABLES                                        *
006600*****************************************************************
006700 01  WS-CHAR-IDX                PIC S9(04) COMP VALUE ZEROES.
006800 01  WS-IN-WORD-SW              PIC X(01) VALUE 'N'.
006900     88  WS-IN-WORD                        VALUE 'Y'.
007000     88  WS-NOT-IN-WORD                    VALUE 'N'.
007100 01  WS-IN-META-SW              PIC X(01) VALUE 'N'.
007200     88  WS-IN-META                        VALUE 'Y'.
007300     88  WS-NOT-IN-META                    VALUE 'N'.
007400
007500 01  WS-CURRENT-CHAR             PIC X(01) VALUE SPACES.
007600 01  WS-PREV-CHAR                PIC X(01) VALUE SPACE.
007700 01  WS-NEXT-CHAR                PIC X(01) VALUE SPACES.
007800 01  WS-APOSTROPHE-CHAR          PIC X(01) VALUE ''''.            ZTXF030
007900
008000*****************************************************************
008100* Case-fold tables - every character read off TF-LINE-CHAR is   *
008200* converted to lowercase before classification and before it is *
008300* stored in a token, per the CR-26-0219 lowercase-token fix.    *
008400*****************************************************************
008500 01  WS-UPPER-CASE-SET           PIC X(26) VALUE                  ZTXF030
008600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            ZTXF030
008700 01  WS-LOWER-CASE-SET           PIC X(26) VALUE                  ZTXF030
008800         'abcdefghijklmnopqrstuvwxyz'.                            ZTXF030
008900
009000 01  WS-WORD-AREA.
009100     05  WS-WORD-TEXT           PIC X(30) VALUE SPACES.
009200     05  WS-WORD-LEN            PIC S9(04) COMP VALUE ZEROES.
009300     05  FILLER                 PIC X(04) VALUE SPACES.
009400
009500 01  WS-WORD-TABLE REDEFINES WS-WORD-AREA.
009600     05  WS-WORD-CHAR           PIC X(01) OCCURS 30 TIMES
009700                                 INDEXED BY WS-WORD-IDX.
009800     05  FILLER                 PIC X(08).
009900
010000 01  WS-META-AREA.
010100     05  WS-META-TEXT           PIC X(16) VALUE SPACES.
010200     05  WS-META-LEN            PIC S9(04) COMP VALUE ZEROES.
010300     05  FILLER                 PIC X(02) VALUE SPACES.
010400
010500 01  WS-META-TABLE REDEFINES WS-META-AREA.
010600     05  WS-META-CHAR           PIC X(01) OCCURS 16 TIMES
010700                                 INDEXED BY WS-META-IDX.
010800     05  FILLER                 PIC X(04).
010900
011000 01  WS-RT-CONSTANT               PIC X(02) VALUE 'rt'.
011100 01  WS-RT-CONSTANT-X REDEFINES WS-RT-CONSTANT.
011200     05  WS-RT-CHAR              PIC X(01) OCCURS 2 TIMES.
011300
011400 01  WS-MARKER-AREA.
011500     05  WS-MARKER-TEXT          PIC X(05) VALUE SPACES.
011600     05  WS-MARKER-LEN           PIC S9(04) COMP VALUE ZEROES.
011700     05  FILLER                  PIC X(01) VALUE SPACES.
011800
011900 01  WS-META-RT-MARKER            PIC X(05) VALUE '<$RT$>'.
012000 01  WS-META-HASH-MARKER          PIC X(05) VALUE '<$#$>'.
012100 01  WS-META-AT-MARKER            PIC X(05) VALUE '<$@$>'.
012200
012300 01  WS-SCAN-DONE-SW              PIC X(01) VALUE 'N'.
012400     88  WS-SCAN-DONE                       VALUE 'Y'.
012500
012600*****************************************************************
012700* Dynamic Storage                                               *
012800*****************************************************************
012900 LINKAGE SECTION.
013000 COPY ZTXFPST.
013100 COPY ZTXFTOK.
013200
013300 PROCEDURE DIVISION USING TF-LINE-AREA TF-LINE-LEN
013400                           TF-REPLACE-META-SW TF-TOKEN-AREA.
013500
013600*****************************************************************
013700* Main process.                                                 *
013800*****************************************************************
013900     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
014000     PERFORM 2000-SCAN-LINE          THRU 2000-EXIT
014100         WITH TEST AFTER
014200         UNTIL WS-SCAN-DONE.
014300     PERFORM 9000-RETURN             THRU 9000-EXIT.
014400
014500*****************************************************************
014600* Perform initialization.                                       *
014700*****************************************************************
014800 1000-INITIALIZE.
014900     MOVE ZEROES                TO WS-CHAR-IDX
015000                                    TF-TOKEN-COUNT.
015100     MOVE 'N'                   TO WS-IN-WORD-SW
015200                                    WS-IN-META-SW
015300                                    WS-SCAN-DONE-SW.
015400     MOVE SPACES                TO WS-WORD-AREA
015500                                    WS-META-AREA.
015600     MOVE SPACE                 TO WS-PREV-CHAR.
015700 1000-EXIT.
015800     EXIT.
015900
016000*****************************************************************
016100* Advance one character through TF-LINE-CHAR, 1 to TF-LINE-LEN. *
016200*****************************************************************
016300 2000-SCAN-LINE.
016400     ADD 1                       TO WS-CHAR-IDX.
016500
016600     IF  WS-CHAR-IDX GREATER THAN TF-LINE-LEN
016700         PERFORM 2900-FLUSH-WORD  THRU 2900-EXIT
016800         MOVE 'Y'                TO WS-SCAN-DONE-SW
016900     ELSE
017000         SET TF-CHAR-IDX          TO WS-CHAR-IDX
017100         MOVE TF-LINE-CHAR(TF-CHAR-IDX) TO WS-CURRENT-CHAR
017200         INSPECT WS-CURRENT-CHAR CONVERTING                       ZTXF030
017300             WS-UPPER-CASE-SET TO WS-LOWER-CASE-SET               ZTXF030
017400         PERFORM 2100-CLASSIFY-CHAR THRU 2100-EXIT
017500         MOVE WS-CURRENT-CHAR     TO WS-PREV-CHAR.
017600
017700 2000-EXIT.
017800     EXIT.
017900
018000*****************************************************************
018100* Classify the current character and dispatch.                  *
018200*****************************************************************
018300 2100-CLASSIFY-CHAR.
018400     IF  WS-IN-META
018500         PERFORM 2300-CONTINUE-META THRU 2300-EXIT
018600     ELSE
018700         IF  WS-CURRENT-CHAR EQUAL '<'
018800         AND WS-CHAR-IDX LESS THAN TF-LINE-LEN
018900             SET TF-CHAR-IDX TO WS-CHAR-IDX
019000             SET TF-CHAR-IDX UP BY 1
019100             IF  TF-LINE-CHAR(TF-CHAR-IDX) EQUAL '$'
019200                 PERFORM 2900-FLUSH-WORD THRU 2900-EXIT
019300                 PERFORM 2200-START-META THRU 2200-EXIT
019400             ELSE
019500                 PERFORM 2400-ORDINARY-CHAR THRU 2400-EXIT
019600             END-IF
019700         ELSE
019800             PERFORM 2400-ORDINARY-CHAR THRU 2400-EXIT
019900         END-IF
020000     END-IF.
020100
020200 2100-EXIT.
020300     EXIT.
020400
020500*****************************************************************
020600* Start of a meta-word - copy the <$ and keep copying verbatim  *
020700* until $> is found (handled in 2300-CONTINUE-META).             *
020800*****************************************************************
020900 2200-START-META.
021000     MOVE 'Y'                   TO WS-IN-META-SW.
021100     MOVE SPACES                TO WS-META-AREA.
021200     MOVE ZEROES                TO WS-META-LEN.
021300     ADD  1                     TO WS-META-LEN.
021400     MOVE WS-CURRENT-CHAR       TO WS-META-CHAR(WS-META-LEN).
021500 2200-EXIT.
021600     EXIT.
021700
021800*****************************************************************
021900* Continue a meta-word.  When the two-character close tag $>    *
022000* is found, the meta-word token is complete and is emitted.     *
022100*****************************************************************
022200 2300-CONTINUE-META.
022300     ADD  1                     TO WS-META-LEN.
022400     IF  WS-META-LEN GREATER THAN 16
022500         MOVE 16                TO WS-META-LEN
022600     ELSE
022700         MOVE WS-CURRENT-CHAR    TO WS-META-CHAR(WS-META-LEN).
022800
022900     IF  WS-META-LEN GREATER THAN 1
023000         IF  WS-META-CHAR(WS-META-LEN - 1) EQUAL '$'
023100         AND WS-META-CHAR(WS-META-LEN)     EQUAL '>'
023200             PERFORM 2910-EMIT-META THRU 2910-EXIT
023300             MOVE 'N'            TO WS-IN-META-SW.
023400
023500 2300-EXIT.
023600     EXIT.
023700
023800*****************************************************************
023900* Ordinary (non-meta) character - letter, apostrophe, trigger   *
024000* char (#/@), or delimiter.                                     *
024100*****************************************************************
024200 2400-ORDINARY-CHAR.
024300     IF  WS-CURRENT-CHAR IS LOWER-ALPHA
024400         PERFORM 2500-WORD-LETTER THRU 2500-EXIT
024500     ELSE
024600         IF  WS-CURRENT-CHAR EQUAL WS-APOSTROPHE-CHAR             ZTXF030
024700         AND WS-IN-WORD
024800             PERFORM 2600-CHECK-APOSTROPHE THRU 2600-EXIT
024900         ELSE
025000             IF  (WS-CURRENT-CHAR EQUAL '#' OR
025100                  WS-CURRENT-CHAR EQUAL '@')
025200             AND TF-META-ON
025300             AND WS-PREV-CHAR EQUAL SPACE
025400                 PERFORM 2700-TRIGGER-CHAR THRU 2700-EXIT
025500             ELSE
025600                 PERFORM 2900-FLUSH-WORD THRU 2900-EXIT.
025700
025800 2400-EXIT.
025900     EXIT.
026000
026100*****************************************************************
026200* Append a letter to the word buffer.                            *
026300*****************************************************************
026400 2500-WORD-LETTER.
026500     MOVE 'Y'                   TO WS-IN-WORD-SW.
026600     IF  WS-WORD-LEN LESS THAN 30
026700         ADD 1                   TO WS-WORD-LEN
026800         MOVE WS-CURRENT-CHAR     TO WS-WORD-CHAR(WS-WORD-LEN).
026900 2500-EXIT.
027000     EXIT.
027100
027200*****************************************************************
027300* An apostrophe inside a word - if the next character is a      *
027400* letter, drop the apostrophe and continue the word (don't ->   *
027500* dont); otherwise end the word at the apostrophe.               *
027600*****************************************************************
027700 2600-CHECK-APOSTROPHE.
027800     IF  WS-CHAR-IDX LESS THAN TF-LINE-LEN
027900         SET TF-CHAR-IDX     TO WS-CHAR-IDX
028000         SET TF-CHAR-IDX     UP BY 1
028100         MOVE TF-LINE-CHAR(TF-CHAR-IDX) TO WS-NEXT-CHAR
028200         INSPECT WS-NEXT-CHAR CONVERTING                          ZTXF030
028300             WS-UPPER-CASE-SET TO WS-LOWER-CASE-SET               ZTXF030
028400         IF  WS-NEXT-CHAR IS LOWER-ALPHA
028500             CONTINUE
028600         ELSE
028700             PERFORM 2900-FLUSH-WORD THRU 2900-EXIT
028800         END-IF
028900     ELSE
029000         PERFORM 2900-FLUSH-WORD THRU 2900-EXIT.
029100 2600-EXIT.
029200     EXIT.
029300
029400*****************************************************************
029500* A trigger character (# or @) outside a word, followed by a    *
029600* lowercase letter - replace it with the one-token meta-word    *
029700* <$#$> or <$@$>; the word that follows is split normally.      *
029800*****************************************************************
029900 2700-TRIGGER-CHAR.
030000     MOVE SPACES                 TO WS-MARKER-AREA.
030100     IF  WS-CHAR-IDX LESS THAN TF-LINE-LEN
030200         SET TF-CHAR-IDX TO WS-CHAR-IDX
030300         SET TF-CHAR-IDX UP BY 1
030400         MOVE TF-LINE-CHAR(TF-CHAR-IDX) TO WS-NEXT-CHAR
030500         INSPECT WS-NEXT-CHAR CONVERTING                          ZTXF030
030600             WS-UPPER-CASE-SET TO WS-LOWER-CASE-SET               ZTXF030
030700         IF  WS-NEXT-CHAR IS LOWER-ALPHA
030800             IF  WS-CURRENT-CHAR EQUAL '#'
030900                 MOVE WS-META-HASH-MARKER TO WS-MARKER-TEXT
031000             ELSE
031100                 MOVE WS-META-AT-MARKER   TO WS-MARKER-TEXT
031200             END-IF
031300             MOVE 5                       TO WS-MARKER-LEN
031400             PERFORM 2920-EMIT-MARKER    THRU 2920-EXIT
031500         ELSE
031600             PERFORM 2900-FLUSH-WORD THRU 2900-EXIT
031700         END-IF
031800     ELSE
031900         PERFORM 2900-FLUSH-WORD THRU 2900-EXIT.
032000 2700-EXIT.
032100     EXIT.
032200
032300*****************************************************************
032400* Flush the word buffer as a token, applying the RT -> <$RT$>   *
032500* substitution rule, then reset the buffer.                     *
032600*****************************************************************
032700 2900-FLUSH-WORD.
032800     IF  WS-WORD-LEN GREATER THAN ZEROES
032900         IF  WS-WORD-LEN EQUAL 2
033000         AND WS-WORD-CHAR(1) EQUAL WS-RT-CHAR(1)
033100         AND WS-WORD-CHAR(2) EQUAL WS-RT-CHAR(2)
033200         AND TF-META-ON
033300             MOVE WS-META-RT-MARKER  TO WS-MARKER-TEXT
033400             MOVE 5                  TO WS-MARKER-LEN
033500             PERFORM 2920-EMIT-MARKER THRU 2920-EXIT
033600         ELSE
033700             PERFORM 2930-EMIT-WORD  THRU 2930-EXIT.
033800
033900     MOVE SPACES                 TO WS-WORD-AREA.
034000     MOVE ZEROES                 TO WS-WORD-LEN.
034100     MOVE 'N'                    TO WS-IN-WORD-SW.
034200 2900-EXIT.
034300     EXIT.
034400
034500*****************************************************************
034600* Emit the completed meta-word (<$...$>) as one token.           *
034700*****************************************************************
034800 2910-EMIT-META.
034900     IF  TF-TOKEN-COUNT LESS THAN 100
035000         ADD  1                      TO TF-TOKEN-COUNT
035100         SET  TF-TOKEN-IDX           TO TF-TOKEN-COUNT
035200         MOVE WS-META-AREA(1:WS-META-LEN)
035300                                     TO TF-TOKEN-TEXT(TF-TOKEN-IDX)
035400         MOVE WS-META-LEN            TO TF-TOKEN-LEN(TF-TOKEN-IDX).
035500
035600     MOVE SPACES                     TO WS-META-AREA.
035700     MOVE ZEROES                     TO WS-META-LEN.
035800 2910-EXIT.
035900     EXIT.
036000
036100*****************************************************************
036200* Emit a substitute marker token (<$RT$>, <$#$>, <$@$>).         *
036300*****************************************************************
036400 2920-EMIT-MARKER.
036500     IF  TF-TOKEN-COUNT LESS THAN 100
036600         ADD  1                      TO TF-TOKEN-COUNT
036700         SET  TF-TOKEN-IDX           TO TF-TOKEN-COUNT
036800         MOVE WS-MARKER-TEXT         TO TF-TOKEN-TEXT(TF-TOKEN-IDX)
036900         MOVE WS-MARKER-LEN          TO TF-TOKEN-LEN(TF-TOKEN-IDX).
037000 2920-EXIT.
037100     EXIT.
037200
037300*****************************************************************
037400* Emit the completed plain word as a lowercase token.            *
037500*****************************************************************
037600 2930-EMIT-WORD.
037700     IF  TF-TOKEN-COUNT LESS THAN 100
037800         ADD  1                      TO TF-TOKEN-COUNT
037900         SET  TF-TOKEN-IDX           TO TF-TOKEN-COUNT
038000         MOVE WS-WORD-TEXT           TO TF-TOKEN-TEXT(TF-TOKEN-IDX)
038100         MOVE WS-WORD-LEN            TO TF-TOKEN-LEN(TF-TOKEN-IDX).
038200 2930-EXIT.
038300     EXIT.
038400
038500*****************************************************************
038600* Return to caller.                                             *
038700*****************************************************************
038800 9000-RETURN.
038900     GOBACK.
039000 9000-EXIT.
039100     EXIT.

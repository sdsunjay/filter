000100*****************************************************************
000200* zTXF - Text Filter batch.                                     *
000300*                                                                *
000400* ZTXFERR - shared abend / file-status message resources.       *
000500*                                                                *
000600* Earlier, CICS-era shop systems routed a fatal error message    *
000700* like this one to a central online error transaction; a batch  *
000800* job has no terminal to route to, so each zTXF program instead  *
000900* DISPLAYs EC-MESSAGE-LINE to SYSOUT and STOPs RUN with          *
001000* EC-ABEND-CODE in RETURN-CODE (see 9997 in each program).       *
001100*                                                                *
001200* Date       UserID   Description                                 ZTXFERR
001300* ---------- -------- -----------------------------------------   ZTXFERR
001400* 1989-06-12 DK       Initial version - TXF abend/message         ZTXFERR
001500*                     work area.                                  ZTXFERR
001600* 1998-11-19 MO       Y2K review - no date fields, no change.     ZTXFERR
001700* 2024-02-06 RLJ      Reworked message line for zTXF batch        ZTXFERR
001800*                     DISPLAY/abend reporting, SMF-24-0142.       ZTXFERR
001900*****************************************************************
002000 01  EC-ABEND-CODE              PIC S9(04) COMP VALUE ZEROES.
002100 01  EC-FILE-STATUS             PIC  X(02) VALUE SPACES.
002200 01  EC-FILE-ID                 PIC  X(08) VALUE SPACES.
002300 01  EC-PARAGRAPH               PIC  X(12) VALUE SPACES.
002400
002500 01  EC-MESSAGE-LINE.
002600     05  FILLER                 PIC  X(13) VALUE 'zTXF ABEND - '.
002700     05  EC-MSG-FILE            PIC  X(08) VALUE SPACES.
002800     05  FILLER                 PIC  X(10) VALUE ' STATUS = '.
002900     05  EC-MSG-STATUS          PIC  X(02) VALUE SPACES.
003000     05  FILLER                 PIC  X(13) VALUE ' PARAGRAPH = '.
003100     05  EC-MSG-PARAGRAPH       PIC  X(12) VALUE SPACES.
003200     05  FILLER                 PIC  X(22) VALUE SPACES.

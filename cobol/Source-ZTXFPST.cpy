000100*****************************************************************
000200* zTXF - Text Filter batch.                                     *
000300*                                                                *
000400* ZTXFPST - shared post-line work area.                         *
000500*                                                                *
000600* This is the line currently being filtered.  ZTXF001 moves     *
000700* each INPUT-POST-FILE record into TF-LINE before calling the   *
000800* link, emoticon, split, location and stop-word routines, each  *
000900* of which updates TF-LINE (or the token table in ZTXFTOK) in   *
001000* place.  TF-LINE-TABLE gives the character filters (ZTXF010,   *
001100* ZTXF020, ZTXF030) positional access without UNSTRING.         *
001200*                                                                *
001300* Date       UserID   Description                                 ZTXFPST
001400* ---------- -------- -----------------------------------------   ZTXFPST
001500* 1989-06-12 DK       Initial version - TXF bulletin-text         ZTXFPST
001600*                     scrub work area (80-byte wire line).        ZTXFPST
001700* 1991-03-02 TA       Widened wire line to 256 for teletype       ZTXFPST
001800*                     feed conversion, CR-9103.                   ZTXFPST
001900* 1998-11-19 MO       Y2K review - no date fields in this         ZTXFPST
002000*                     copybook, no change required.               ZTXFPST
002100* 2003-07-14 JP       Widened line to 512, added char table       ZTXFPST
002200*                     REDEFINES for positional scan, CR-03-1187.  ZTXFPST
002300* 2009-05-01 SN       Renamed WIRE- prefix to TF- shopwide        ZTXFPST
002400*                     data-name standard, CR-09-5502.             ZTXFPST
002500* 2024-02-06 RLJ      Reworked as zTXF post-line work area for    ZTXFPST
002600*                     social-post filtering, SMF-24-0142.  Added  ZTXFPST
002700*                     TF-REPLACE-META-SW switch.                  ZTXFPST
002800*****************************************************************
002900 01  TF-LINE-AREA.
003000     05  TF-LINE                PIC X(512).
003100     05  FILLER                 PIC X(08) VALUE SPACES.
003200
003300 01  TF-LINE-TABLE REDEFINES TF-LINE-AREA.
003400     05  TF-LINE-CHAR           PIC X(01) OCCURS 520 TIMES
003500                                 INDEXED BY TF-CHAR-IDX.
003600
003700 01  TF-LINE-LEN                PIC S9(04) COMP VALUE ZEROES.
003800 01  TF-LINE-MAX                PIC S9(04) COMP VALUE 512.
003900
004000 01  TF-REPLACE-META-SW         PIC X(01) VALUE 'Y'.
004100     88  TF-META-ON                        VALUE 'Y'.
004200     88  TF-META-OFF                       VALUE 'N'.

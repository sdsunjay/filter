000100*****************************************************************
000200* zTXF - Text Filter batch.                                     *
000300*                                                                *
000400* ZTXFLOC - location reference record and match table.          *
000500*                                                                *
000600* LC-REFERENCE-RECORD is one line of LOCATION-REFERENCE-FILE,   *
000700* a known city/location name (one or more words, free text).    *
000800* ZTXF040 loads every line into LC-TABLE-ENTRY at start of run, *
000900* tokenizing each name (CALL ZTXF030, meta off) and keying the  *
001000* entry by its first word, longest entry first within a first- *
001100* word group, so the greedy-longest-match scan in ZTXF040 can   *
001200* walk the table top to bottom and stop at the first hit.       *
001300*                                                                *
001400* Location names are NOT filtered by frequency - every line of  *
001600*                                                                *
001700* Date       UserID   Description                                 ZTXFLOC
001800* ---------- -------- -----------------------------------------   ZTXFLOC
001900* 2024-02-06 RLJ      New copybook for zTXF location-name         ZTXFLOC
002000*                     match table, SMF-24-0142.  No prior         ZTXFLOC
002100*                     TXF analog - new requirement.               ZTXFLOC
002200*****************************************************************
002300 01  LC-REFERENCE-RECORD.
002400     05  LC-LOCATION-NAME       PIC X(80).
002500
002600 01  LC-TABLE-AREA.
002700     05  LC-TABLE-COUNT         PIC S9(04) COMP VALUE ZEROES.
002800     05  LC-TABLE-ENTRY OCCURS 500 TIMES
002900                         INDEXED BY LC-TABLE-IDX.
003000         10  LC-FIRST-WORD      PIC X(30) VALUE SPACES.
003100         10  LC-WORD-COUNT      PIC S9(04) COMP VALUE ZEROES.
003200         10  LC-WORD-LIST OCCURS 8 TIMES
003300                         INDEXED BY LC-WORD-IDX.
003400             15  LC-WORD        PIC X(30) VALUE SPACES.
003500     05  FILLER                 PIC X(04) VALUE SPACES.
003600
003700 01  LC-MAX-LOCATIONS           PIC S9(04) COMP VALUE 500.
003800 01  LC-MAX-WORDS-PER-LOC       PIC S9(04) COMP VALUE 8.
003900 01  LC-LOCATION-MARKER         PIC X(12) VALUE '<$location$>'.
004000 01  LC-MARKER-LEN              PIC S9(04) COMP VALUE 12.

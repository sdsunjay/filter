000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTXF050.
000300 AUTHOR.        T ALVAREZ.
000400 INSTALLATION.  CORPORATE SYSTEMS - BATCH TEXT PROCESSING.
000500 DATE-WRITTEN.  1991-03-02.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zTXF - Text Filter batch.                                     *
001100*                                                               *
001200* ZTXF050 - stop-word filter.  Two entry functions, selected by *
001300* TF-FUNCTION on the CALL:                                      *
001400*   'LOAD ' - read STOPWORD-REFERENCE-FILE once into            *
001500*             SW-TABLE-AREA.  The reference file may be empty   *
001600*             (the shipped stop-word data is not always         *
001700*             populated) - an empty file simply leaves the      *
001800*             table empty and the length rule below still       *
001900*             applies.                                           *
002000*   'REMOV' - drop from the caller's TF-TOKEN-AREA every token  *
002100*             whose length is 2 characters or less, or whose    *
002200*             text is in the stop-word table at SW-LEVEL-REQ or  *
002300*             a lower (more important) level.  Remaining        *
002400*             tokens keep their original order.                  *
002500*                                                                *
002600* CALLed once with 'LOAD ' from ZTXF001 at start of run, then   *
002700* once per input line with 'REMOV' (level 0) as the last step   *
002800* of the per-line pipeline.                                      *
002900*                                                                *
003000* Date       UserID   Description                                 ZTXF050
003100* ---------- -------- -----------------------------------------   ZTXF050
003200* 1991-03-02 TA       Initial version - TXF noise-word strip,     ZTXF050
003300*                     flat OCCURS 40 list, no levels, CR-9103.    ZTXF050
003400* 1998-11-19 MO       Y2K review - no date fields, no change.     ZTXF050
003500* 2009-05-01 SN       Added level bucket and the length <= 2      ZTXF050
003600*                     universal drop rule, CR-09-5502.            ZTXF050
003700* 2024-02-06 RLJ      Reworked as the stop-word removal step      ZTXF050
003800*                     for social-post filtering, OCCURS 300,      ZTXF050
003900*                     SMF-24-0142.  Replaced the DB2 table        ZTXF050
004000*                     lookup with a batch reference-file load     ZTXF050
004100*                     into SW-TABLE-AREA, standalone CALLed       ZTXF050
004200*                     subprogram with batch file I/O.             ZTXF050
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-370.
004700 OBJECT-COMPUTER.   IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS TF050-TRACE-ON
005100             OFF STATUS IS TF050-TRACE-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT STOPWORD-REFERENCE-FILE ASSIGN TO STPFILE
005500         ACCESS IS SEQUENTIAL
005600         FILE STATUS IS WS-STPFILE-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  STOPWORD-REFERENCE-FILE
006100     RECORDING MODE IS F.
006200 01  SW-STP-FILE-REC                 PIC X(80).
006300
006400 01  SW-STP-FILE-TABLE REDEFINES SW-STP-FILE-REC.
006500     05  SW-STP-FILE-CHAR            PIC X(01) OCCURS 80 TIMES.
006600
006700 WORKING-STORAGE SECTION.
006800 01  WS-STPFILE-STATUS-AREA.
006900     05  WS-STPFILE-STATUS           PIC X(02) VALUE SPACES.
007000
007100 01  WS-STPFILE-STATUS-NUM REDEFINES WS-STPFILE-STATUS-AREA
007200                                     PIC 9(02).
007300
007400 01  WS-STP-EOF-SW                   PIC X(01) VALUE 'N'.
007500     88  WS-STP-EOF                            VALUE 'Y'.
007600
007700*****************************************************************
007800* Stop-word reference record / in-memory level table.            *
007900*****************************************************************
008000 COPY ZTXFSTP.
008100
008200*****************************************************************
008300* Shared abend / file-status message resources.                 *
008400*****************************************************************
008500 COPY ZTXFERR.
008600
008700 01  SW-REFERENCE-CHAR-TABLE REDEFINES SW-REFERENCE-RECORD.
008800     05  SW-REFERENCE-CHAR           PIC X(01) OCCURS 80 TIMES.
008900
009000 01  WS-POS                          PIC S9(04) COMP VALUE ZEROES.
009100 01  WS-OUT-COUNT                    PIC S9(04) COMP VALUE ZEROES.
009200 01  WS-KEEP-SW                      PIC X(01) VALUE 'Y'.
009300     88  WS-KEEP-TOKEN                          VALUE 'Y'.
009400
009500*****************************************************************
009600* Dynamic Storage                                               *
009700*****************************************************************
009800 LINKAGE SECTION.
009900 01  TF-FUNCTION                     PIC X(05).
010000     88  TF-FUNCTION-LOAD                      VALUE 'LOAD '.
010100     88  TF-FUNCTION-REMOVE                    VALUE 'REMOV'.
010200 01  SW-LEVEL-REQ                    PIC 9(01).
010300 COPY ZTXFTOK.
010400
010500 PROCEDURE DIVISION USING TF-FUNCTION SW-LEVEL-REQ TF-TOKEN-AREA.
010600
010700*****************************************************************
010800* Main process.                                                 *
010900*****************************************************************
011000     EVALUATE TRUE
011100         WHEN TF-FUNCTION-LOAD
011200             PERFORM 1000-LOAD-STOPWORDS   THRU 1000-EXIT
011300         WHEN TF-FUNCTION-REMOVE
011400             PERFORM 3000-REMOVE-STOPWORDS THRU 3000-EXIT
011500     END-EVALUATE.
011600     PERFORM 9000-RETURN                   THRU 9000-EXIT.
011700
011800*****************************************************************
011900* Read STOPWORD-REFERENCE-FILE once into SW-TABLE-AREA.  The    *
012000* file may be empty - the loop simply leaves SW-TABLE-COUNT at  *
012100* zero and the length <= 2 rule is still enforced on REMOV.     *
012200*****************************************************************
012300 1000-LOAD-STOPWORDS.
012400     OPEN INPUT STOPWORD-REFERENCE-FILE.
012500     IF  WS-STPFILE-STATUS NOT EQUAL '00'
012600         MOVE 'STPFILE'         TO EC-FILE-ID
012700         MOVE WS-STPFILE-STATUS  TO EC-FILE-STATUS
012800         MOVE '1000-LOAD'        TO EC-PARAGRAPH
012900         PERFORM 9997-FILE-ERROR THRU 9997-EXIT
013000     END-IF.
013100     MOVE ZEROES              TO SW-TABLE-COUNT.
013200     MOVE 'N'                 TO WS-STP-EOF-SW.
013300     PERFORM 1100-READ-STOPWORD   THRU 1100-EXIT.
013400     PERFORM 1200-STORE-STOPWORD  THRU 1200-EXIT
013500         WITH TEST BEFORE UNTIL WS-STP-EOF.
013600     CLOSE STOPWORD-REFERENCE-FILE.
013700 1000-EXIT.
013800     EXIT.
013900
014000 1100-READ-STOPWORD.
014100     READ STOPWORD-REFERENCE-FILE
014200         AT END
014300             MOVE 'Y'          TO WS-STP-EOF-SW
014400     END-READ.
014500 1100-EXIT.
014600     EXIT.
014700
014800 1200-STORE-STOPWORD.
014900     IF  SW-TABLE-COUNT LESS THAN SW-MAX-STOPWORDS
015000         MOVE SW-STP-FILE-REC(1:1)  TO SW-REFERENCE-RECORD(1:1)
015100         MOVE SW-STP-FILE-REC(3:30) TO SW-REFERENCE-RECORD(3:30)
015200         ADD  1                      TO SW-TABLE-COUNT
015300         MOVE SW-LEVEL-IN             TO SW-LEVEL(SW-TABLE-COUNT)
015400         MOVE SW-WORD-IN               TO SW-WORD(SW-TABLE-COUNT)
015500     END-IF.
015600     PERFORM 1100-READ-STOPWORD    THRU 1100-EXIT.
015700 1200-EXIT.
015800     EXIT.
015900
016000*****************************************************************
016100* Compact TF-TOKEN-AREA, dropping short tokens and stop words.  *
016200*****************************************************************
016300 3000-REMOVE-STOPWORDS.
016400     MOVE ZEROES                     TO WS-OUT-COUNT.
016500     PERFORM 3100-CHECK-TOKEN        THRU 3100-EXIT
016600         VARYING WS-POS FROM 1 BY 1
016700         UNTIL WS-POS GREATER THAN TF-TOKEN-COUNT.
016800     MOVE WS-OUT-COUNT                 TO TF-TOKEN-COUNT.
016900 3000-EXIT.
017000     EXIT.
017100
017200 3100-CHECK-TOKEN.
017300     MOVE 'Y'                          TO WS-KEEP-SW.
017400     IF  TF-TOKEN-LEN(WS-POS) LESS THAN 3
017500         MOVE 'N'                      TO WS-KEEP-SW
017600     ELSE
017700         PERFORM 3200-SCAN-STOPWORDS  THRU 3200-EXIT
017800     END-IF.
017900     IF  WS-KEEP-TOKEN
018000         ADD  1                        TO WS-OUT-COUNT
018100         IF  WS-OUT-COUNT NOT EQUAL WS-POS
018200             MOVE TF-TOKEN-TEXT(WS-POS) TO
018300                                 TF-TOKEN-TEXT(WS-OUT-COUNT)
018400             MOVE TF-TOKEN-LEN(WS-POS)   TO
018500                                 TF-TOKEN-LEN(WS-OUT-COUNT)
018600         END-IF
018700     END-IF.
018800 3100-EXIT.
018900     EXIT.
019000
019100 3200-SCAN-STOPWORDS.
019200     IF  SW-TABLE-COUNT GREATER THAN ZEROES
019300         PERFORM 3210-TEST-STOPWORD  THRU 3210-EXIT
019400             VARYING SW-TABLE-IDX FROM 1 BY 1
019500             UNTIL SW-TABLE-IDX GREATER THAN SW-TABLE-COUNT
019600             OR    NOT WS-KEEP-TOKEN.
019700 3200-EXIT.
019800     EXIT.
019900
020000 3210-TEST-STOPWORD.
020100     IF  SW-LEVEL(SW-TABLE-IDX) LESS THAN SW-LEVEL-REQ + 1
020200     AND TF-TOKEN-TEXT(WS-POS) EQUAL SW-WORD(SW-TABLE-IDX)
020300         MOVE 'N'                      TO WS-KEEP-SW.
020400 3210-EXIT.
020500     EXIT.
020600
020700*****************************************************************
020800* Return to caller.                                             *
020900*****************************************************************
021000 9000-RETURN.
021100     GOBACK.
021200 9000-EXIT.
021300     EXIT.
021400
021500*****************************************************************
021600* Fatal file-status error at OPEN - DISPLAY and abend.  A batch  *
021700* job has no terminal to XCTL to, so EC-MESSAGE-LINE goes to     *
021800* SYSOUT and RETURN-CODE carries the abend code to the JCL step. *
021900*****************************************************************
022000 9997-FILE-ERROR.
022100     MOVE EC-FILE-ID             TO EC-MSG-FILE.
022200     MOVE EC-FILE-STATUS         TO EC-MSG-STATUS.
022300     MOVE EC-PARAGRAPH           TO EC-MSG-PARAGRAPH.
022400     DISPLAY EC-MESSAGE-LINE.
022500     MOVE 92                     TO EC-ABEND-CODE.
022600     MOVE EC-ABEND-CODE          TO RETURN-CODE.
022700     STOP RUN.
022800 9997-EXIT.
022900     EXIT.

000100*****************************************************************
000200* zTXF - Text Filter batch.                                     *
000300*                                                                *
000400* ZTXFTOK - shared token-table work area.                       *
000500*                                                                *
000600* Holds the ordered word list produced by ZTXF030 (smart        *
000700* split) for the line currently in TF-LINE (see ZTXFPST).       *
000800* ZTXF040 (location match) and ZTXF050 (stop-word removal)      *
000900* both operate on this same table in place; ZTXF001 re-joins    *
001000* whatever tokens remain once ZTXF050 has run.                  *
001100*                                                                *
001200* A post is bounded to TF-MAX-TOKENS words.  This follows the   *
001300* same house practice used elsewhere in the shop's batch work -  *
001400* an otherwise-unbounded loop is given a fixed, documented       *
001500* ceiling rather than left open.                                 *
001600*                                                                *
001700* Date       UserID   Description                                 ZTXFTOK
001800* ---------- -------- -----------------------------------------   ZTXFTOK
001900* 1989-06-12 DK       Initial version - TXF keyword list,         ZTXFTOK
002000*                     OCCURS 25, for wire-bulletin scrub.         ZTXFTOK
002100* 1994-09-08 TA       Increased table to OCCURS 50, CR-9438.      ZTXFTOK
002200* 1998-11-19 MO       Y2K review - no date fields, no change.     ZTXFTOK
002300* 2003-07-14 JP       Renamed WORD- prefix to TF-TOKEN-,          ZTXFTOK
002400*                     CR-03-1187.                                 ZTXFTOK
002500* 2024-02-06 RLJ      Reworked as zTXF token table for social-    ZTXFTOK
002600*                     post filtering, OCCURS 100, SMF-24-0142.    ZTXFTOK
002700*****************************************************************
002800 01  TF-TOKEN-AREA.
002900     05  TF-TOKEN-COUNT         PIC S9(04) COMP VALUE ZEROES.
003000     05  TF-TOKEN-TABLE OCCURS 100 TIMES
003100                         INDEXED BY TF-TOKEN-IDX.
003200         10  TF-TOKEN-TEXT      PIC X(30) VALUE SPACES.
003300         10  TF-TOKEN-LEN       PIC S9(04) COMP VALUE ZEROES.
003400         10  FILLER             PIC X(02) VALUE SPACES.
003500     05  FILLER                 PIC X(04) VALUE SPACES.
003600
003700 01  TF-MAX-TOKENS              PIC S9(04) COMP VALUE 100.
003800 01  TF-MAX-TOKEN-LEN           PIC S9(04) COMP VALUE 30.

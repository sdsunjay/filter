000100*****************************************************************
000200* zTXF - Text Filter batch.                                     *
000300*                                                                *
000400* ZTXFSTP - stop-word reference record and level table.         *
000500*                                                                *
000600* Each line of STOPWORD-REFERENCE-FILE is "LEVEL WORD" - one    *
000700* level digit (0 = most frequent/important), one space, and    *
000800* the stop word itself.  ZTXF050 loads the file once into       *
000900* SW-TABLE-ENTRY at start of run.  The level-bucket mechanism   *
001000* is kept general even though the shipped reference file may   *
001200*                                                                *
001300* Date       UserID   Description                                 ZTXFSTP
001400* ---------- -------- -----------------------------------------   ZTXFSTP
001500* 1991-03-02 TA       Initial version - TXF noise-word list,      ZTXFSTP
001600*                     OCCURS 40, CR-9103.                         ZTXFSTP
001700* 1998-11-19 MO       Y2K review - no date fields, no change.     ZTXFSTP
001800* 2009-05-01 SN       Added level bucket (SW-LEVEL) for multi-    ZTXFSTP
001900*                     tier noise-word priority, CR-09-5502.       ZTXFSTP
002000* 2024-02-06 RLJ      Reworked as zTXF stop-word table,           ZTXFSTP
002100*                     OCCURS 300, SMF-24-0142.                    ZTXFSTP
002200*****************************************************************
002300 01  SW-REFERENCE-RECORD.
002400     05  SW-LEVEL-IN            PIC 9(01).
002500     05  FILLER                 PIC X(01).
002600     05  SW-WORD-IN             PIC X(30).
002700     05  FILLER                 PIC X(48).
002800
002900 01  SW-TABLE-AREA.
003000     05  SW-TABLE-COUNT         PIC S9(04) COMP VALUE ZEROES.
003100     05  SW-TABLE-ENTRY OCCURS 300 TIMES
003200                         INDEXED BY SW-TABLE-IDX.
003300         10  SW-LEVEL           PIC 9(01) VALUE ZEROES.
003400         10  SW-WORD            PIC X(30) VALUE SPACES.
003500     05  FILLER                 PIC X(04) VALUE SPACES.
003600
003700 01  SW-MAX-STOPWORDS           PIC S9(04) COMP VALUE 300.
003800 01  SW-MIN-WORD-LEN            PIC S9(04) COMP VALUE 2.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTXF001.
000300 AUTHOR.        D KOWALSKI.
000400 INSTALLATION.  CORPORATE SYSTEMS - BATCH TEXT PROCESSING.
000500 DATE-WRITTEN.  1989-06-12.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zTXF - Text Filter batch.                                     *
001100*                                                               *
001200* ZTXF001 is the post-filter batch driver.  It reads            *
001300* INPUT-POST-FILE one post per record, runs each post through   *
001400* the filter pipeline in order -                                 *
001500*   a. link replace          (CALL ZTXF010)                      *
001600*   b. emoticon replace      (CALL ZTXF020)                      *
001700*   c. smart split           (CALL ZTXF030)                      *
001800*   d. location match        (CALL ZTXF040, TF-FUNCTION 'MATCH') *
001900*   e. stop-word removal     (CALL ZTXF050, TF-FUNCTION 'REMOV', *
002000*                             level 0)                           *
002100* - re-joins what is left of the token list with single         *
002200* blanks, and writes the result to OUTPUT-POST-FILE.  The        *
002300* location and stop-word reference tables are each loaded once,  *
002400* at start of run, by CALLing ZTXF040 and ZTXF050 with            *
002500* TF-FUNCTION 'LOAD' before the first post is read.               *
002600*                                                                *
002700* Date       UserID   Description                                 ZTXF001
002800* ---------- -------- -----------------------------------------   ZTXF001
002900* 1989-06-12 DK       Initial version - TXF wire-bulletin         ZTXF001
003000*                     scrub driver, single pass, dateline/        ZTXF001
003100*                     source-tag strip only.                      ZTXF001
003200* 1991-03-02 TA       Added "SEE:" reference strip pass,          ZTXF001
003300*                     CR-9103.                                    ZTXF001
003400* 1994-09-08 TA       Added dateline-city lookup pass,            ZTXF001
003500*                     CR-9438.                                    ZTXF001
003600* 1998-11-19 MO       Y2K review - no date fields, no change.     ZTXF001
003700* 2003-07-14 JP       Converted the five scrub passes to          ZTXF001
003800*                     CALLed subprograms, was in-line code,       ZTXF001
003900*                     CR-03-1187.                                 ZTXF001
004000* 2009-05-01 SN       Added noise-word strip pass,                ZTXF001
004100*                     CR-09-5502.                                 ZTXF001
004200* 2024-02-06 RLJ      Reworked as the zTXF post-filter driver     ZTXF001
004300*                     for social-post filtering - replaced        ZTXF001
004400*                     the dateline/source-tag/"SEE:" passes       ZTXF001
004500*                     with link replace, emoticon replace and     ZTXF001
004600*                     smart split, SMF-24-0142.                   ZTXF001
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-370.
005100 OBJECT-COMPUTER.   IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 ON STATUS IS TF001-TRACE-ON
005500             OFF STATUS IS TF001-TRACE-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT INPUT-POST-FILE ASSIGN TO POSTIN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-POSTIN-STATUS.
006100     SELECT OUTPUT-POST-FILE ASSIGN TO POSTOUT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-POSTOUT-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  INPUT-POST-FILE.
006800 01  IN-POST-RECORD                  PIC X(512).
006900
007000 01  IN-POST-TABLE REDEFINES IN-POST-RECORD.
007100     05  IN-POST-CHAR                PIC X(01) OCCURS 512 TIMES.
007200
007300 FD  OUTPUT-POST-FILE.
007400 01  OUT-POST-RECORD                 PIC X(512).
007500
007600 01  OUT-POST-TABLE REDEFINES OUT-POST-RECORD.
007700     05  OUT-POST-CHAR               PIC X(01) OCCURS 512 TIMES.
007800
007900 WORKING-STORAGE SECTION.
008000 01  WS-POSTIN-STATUS-AREA.
008100     05  WS-POSTIN-STATUS            PIC X(02) VALUE SPACES.
008200
008300 01  WS-POSTIN-STATUS-NUM REDEFINES WS-POSTIN-STATUS-AREA
008400                                     PIC 9(02).
008500
008600 01  WS-POSTOUT-STATUS-AREA.
008700     05  WS-POSTOUT-STATUS           PIC X(02) VALUE SPACES.
008800
008900 01  WS-POST-EOF-SW                  PIC X(01) VALUE 'N'.
009000     88  WS-POST-EOF                           VALUE 'Y'.
009100
009200*****************************************************************
009300* Shared post-line work area (TF-LINE) and token table          *
009400* (TF-TOKEN-AREA) - passed by reference to every filter step.   *
009500*****************************************************************
009600 COPY ZTXFPST.
009700 COPY ZTXFTOK.
009800
009900*****************************************************************
010000* Shared abend / file-status message resources.                 *
010100*****************************************************************
010200 COPY ZTXFERR.
010300
010400 01  WS-LOAD-FUNCTION                PIC X(05) VALUE 'LOAD '.
010500 01  WS-MATCH-FUNCTION                PIC X(05) VALUE 'MATCH'.
010600 01  WS-REMOVE-FUNCTION               PIC X(05) VALUE 'REMOV'.
010700 01  WS-REQ-LEVEL                    PIC 9(01) VALUE ZEROES.
010800
010900 01  WS-JOIN-AREA.
011000     05  WS-JOIN-POS                 PIC S9(04) COMP VALUE ZEROES.
011100     05  WS-JOIN-TOK                 PIC S9(04) COMP VALUE ZEROES.
011200
011300 01  WS-JOIN-TABLE REDEFINES WS-JOIN-AREA.
011400     05  FILLER                      PIC X(04).
011500
011600 01  WS-PROCESSED-COUNT              PIC S9(07) COMP VALUE ZEROES.
011700 01  WS-WRITTEN-COUNT                PIC S9(07) COMP VALUE ZEROES.
011800
011900*****************************************************************
012000* Dynamic Storage                                               *
012100*****************************************************************
012200 LINKAGE SECTION.
012300
012400 PROCEDURE DIVISION.
012500
012600*****************************************************************
012700* Main process.                                                 *
012800*****************************************************************
012900 0000-MAINLINE.
013000     PERFORM 1000-INITIALIZE    THRU 1000-EXIT.
013100     PERFORM 3000-PROCESS-POSTS THRU 3000-EXIT
013200         WITH TEST BEFORE UNTIL WS-POST-EOF.
013300     PERFORM 9000-CLOSE-FILES   THRU 9000-EXIT.
013400     STOP RUN.
013500
013600*****************************************************************
013700* Open the post files and prime the location and stop-word      *
013800* reference tables.  Both reference loads happen once, before    *
013900* the first post record is read.                                 *
014000*****************************************************************
014100 1000-INITIALIZE.
014200     OPEN INPUT  INPUT-POST-FILE.
014300     IF  WS-POSTIN-STATUS NOT EQUAL '00'
014400         MOVE 'POSTIN'          TO EC-FILE-ID
014500         MOVE WS-POSTIN-STATUS   TO EC-FILE-STATUS
014600         MOVE '1000-INIT'        TO EC-PARAGRAPH
014700         PERFORM 9997-FILE-ERROR THRU 9997-EXIT
014800     END-IF.
014900     OPEN OUTPUT OUTPUT-POST-FILE.
015000     IF  WS-POSTOUT-STATUS NOT EQUAL '00'
015100         MOVE 'POSTOUT'         TO EC-FILE-ID
015200         MOVE WS-POSTOUT-STATUS  TO EC-FILE-STATUS
015300         MOVE '1000-INIT'        TO EC-PARAGRAPH
015400         PERFORM 9997-FILE-ERROR THRU 9997-EXIT
015500     END-IF.
015600     MOVE ZEROES                TO TF-TOKEN-COUNT.
015700     CALL 'ZTXF040' USING WS-LOAD-FUNCTION TF-TOKEN-AREA.
015800     CALL 'ZTXF050' USING WS-LOAD-FUNCTION WS-REQ-LEVEL
015900                          TF-TOKEN-AREA.
016000     MOVE 'N'                   TO WS-POST-EOF-SW.
016100     PERFORM 2000-READ-POST     THRU 2000-EXIT.
016200 1000-EXIT.
016300     EXIT.
016400
016500*****************************************************************
016600* Read the next INPUT-POST-FILE record.                         *
016700*****************************************************************
016800 2000-READ-POST.
016900     READ INPUT-POST-FILE
017000         AT END
017100             MOVE 'Y'            TO WS-POST-EOF-SW
017200     END-READ.
017300 2000-EXIT.
017400     EXIT.
017500
017600*****************************************************************
017700* Drive one post through the filter pipeline and write the      *
017800* result, then read the next record for the next iteration.     *
017900*****************************************************************
018000 3000-PROCESS-POSTS.
018100     MOVE SPACES                TO TF-LINE.
018200     MOVE IN-POST-RECORD        TO TF-LINE.
018300     MOVE 512                   TO TF-LINE-LEN.
018400     MOVE 'Y'                   TO TF-REPLACE-META-SW.
018500     CALL 'ZTXF010' USING TF-LINE-AREA TF-LINE-LEN.
018600     CALL 'ZTXF020' USING TF-LINE-AREA TF-LINE-LEN.
018700     MOVE ZEROES                TO TF-TOKEN-COUNT.
018800     CALL 'ZTXF030' USING TF-LINE-AREA TF-LINE-LEN
018900                          TF-REPLACE-META-SW TF-TOKEN-AREA.
019000     CALL 'ZTXF040' USING WS-MATCH-FUNCTION TF-TOKEN-AREA.
019100     CALL 'ZTXF050' USING WS-REMOVE-FUNCTION WS-REQ-LEVEL
019200                          TF-TOKEN-AREA.
019300     PERFORM 3100-REJOIN-TOKENS THRU 3100-EXIT.
019400     PERFORM 3200-WRITE-OUTPUT  THRU 3200-EXIT.
019500     ADD  1                      TO WS-PROCESSED-COUNT.
019600     PERFORM 2000-READ-POST     THRU 2000-EXIT.
019700 3000-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100* Re-join the surviving tokens into OUT-POST-RECORD, single      *
020200* blanks between words, no leading or trailing blank.           *
020300*****************************************************************
020400 3100-REJOIN-TOKENS.
020500     MOVE SPACES                TO OUT-POST-RECORD.
020600     MOVE ZEROES                TO WS-JOIN-POS.
020700     IF  TF-TOKEN-COUNT GREATER THAN ZEROES
020800         PERFORM 3110-APPEND-TOKEN  THRU 3110-EXIT
020900             VARYING WS-JOIN-TOK FROM 1 BY 1
021000             UNTIL WS-JOIN-TOK GREATER THAN TF-TOKEN-COUNT
021100     END-IF.
021200 3100-EXIT.
021300     EXIT.
021400
021500 3110-APPEND-TOKEN.
021600     IF  WS-JOIN-POS GREATER THAN ZEROES
021700         ADD  1                  TO WS-JOIN-POS
021800         MOVE SPACE               TO OUT-POST-CHAR(WS-JOIN-POS)
021900     END-IF.
022000     IF  WS-JOIN-POS + TF-TOKEN-LEN(WS-JOIN-TOK)
022100                             NOT GREATER THAN 512
022200         MOVE TF-TOKEN-TEXT(WS-JOIN-TOK)(1:TF-TOKEN-LEN(WS-JOIN-TOK))
022300                                 TO
022400             OUT-POST-RECORD(WS-JOIN-POS + 1:
022500                             TF-TOKEN-LEN(WS-JOIN-TOK))
022600         ADD  TF-TOKEN-LEN(WS-JOIN-TOK) TO WS-JOIN-POS
022700     END-IF.
022800 3110-EXIT.
022900     EXIT.
023000
023100*****************************************************************
023200* Write one OUTPUT-POST-FILE record.                            *
023300*****************************************************************
023400 3200-WRITE-OUTPUT.
023500     WRITE OUT-POST-RECORD.
023600     ADD  1                      TO WS-WRITTEN-COUNT.
023700 3200-EXIT.
023800     EXIT.
023900
024000*****************************************************************
024100* End of run - close both post files.                           *
024200*****************************************************************
024300 9000-CLOSE-FILES.
024400     CLOSE INPUT-POST-FILE.
024500     CLOSE OUTPUT-POST-FILE.
024600 9000-EXIT.
024700     EXIT.
024800
024900*****************************************************************
025000* Fatal file-status error at OPEN - DISPLAY and abend.  A batch  *
025100* job has no terminal to XCTL to, so EC-MESSAGE-LINE goes to     *
025200* SYSOUT and RETURN-CODE carries the abend code to the JCL step. *
025300*****************************************************************
025400 9997-FILE-ERROR.
025500     MOVE EC-FILE-ID             TO EC-MSG-FILE.
025600     MOVE EC-FILE-STATUS         TO EC-MSG-STATUS.
025700     MOVE EC-PARAGRAPH           TO EC-MSG-PARAGRAPH.
025800     DISPLAY EC-MESSAGE-LINE.
025900     MOVE 90                     TO EC-ABEND-CODE.
026000     MOVE EC-ABEND-CODE          TO RETURN-CODE.
026100     STOP RUN.
026200 9997-EXIT.
026300     EXIT.

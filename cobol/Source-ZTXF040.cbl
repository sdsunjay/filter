000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTXF040.
000300 AUTHOR.        T ALVAREZ.
000400 INSTALLATION.  CORPORATE SYSTEMS - BATCH TEXT PROCESSING.
000500 DATE-WRITTEN.  1994-09-08.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zTXF - Text Filter batch.                                     *
001100*                                                               *
001200* ZTXF040 - location-name filter.  Two entry functions,         *
001300* selected by TF-FUNCTION on the CALL:                          *
001400*   'LOAD ' - read LOCATION-REFERENCE-FILE once, tokenize each  *
001500*             location name (CALL ZTXF030, meta off) and build  *
001600*             LC-TABLE-AREA, sorted by first word ascending and *
001700*             word count descending within a first-word group   *
001800*             so the match scan can take the first hit as the   *
001900*             greedy longest match.                              *
002000*   'MATCH' - scan the caller's TF-TOKEN-AREA once, left to     *
002100*             right, collapsing each matched run of tokens to   *
002200*             the single marker <$location$>.                   *
002300*                                                                *
002400* CALLed once with 'LOAD ' from ZTXF001 at start of run, then   *
002500* once per input line with 'MATCH' from the per-line pipeline.  *
002600*                                                                *
002700* Date       UserID   Description                                 ZTXF040
002800* ---------- -------- -----------------------------------------   ZTXF040
002900* 1994-09-08 TA       Initial version - TXF wire-service          ZTXF040
003000*                     dateline-city table, OCCURS 100, flat       ZTXF040
003100*                     single-word lookup only, CR-9438.           ZTXF040
003200* 1998-11-19 MO       Y2K review - no date fields, no change.     ZTXF040
003300* 2003-07-14 JP       Converted to an indexed read on the         ZTXF040
003400*                     dateline table (was a linear scan),         ZTXF040
003500*                     CR-03-1187.                                 ZTXF040
003600* 2024-02-06 RLJ      Reworked as multi-word location matcher     ZTXF040
003700*                     for social-post filtering, OCCURS 500,      ZTXF040
003800*                     greedy-longest-match scan over a token      ZTXF040
003900*                     array, SMF-24-0142.  Reworked as a          ZTXF040
004000*                     standalone CALLed subprogram with batch     ZTXF040
004100*                     file I/O (was a DB2 table lookup).          ZTXF040
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-370.
004600 OBJECT-COMPUTER.   IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 ON STATUS IS TF040-TRACE-ON
005000             OFF STATUS IS TF040-TRACE-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT LOCATION-REFERENCE-FILE ASSIGN TO LOCFILE
005400         ACCESS IS SEQUENTIAL
005500         FILE STATUS IS WS-LOCFILE-STATUS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  LOCATION-REFERENCE-FILE
006000     RECORDING MODE IS F.
006100 01  LC-LOC-FILE-REC                PIC X(80).
006200
006300 01  LC-LOC-FILE-TABLE REDEFINES LC-LOC-FILE-REC.
006400     05  LC-LOC-FILE-CHAR            PIC X(01) OCCURS 80 TIMES.
006500
006600 WORKING-STORAGE SECTION.
006700 01  WS-LOCFILE-STATUS-AREA.
006800     05  WS-LOCFILE-STATUS          PIC X(02) VALUE SPACES.
006900
007000 01  WS-LOCFILE-STATUS-NUM REDEFINES WS-LOCFILE-STATUS-AREA
007100                                     PIC 9(02).
007200
007300 01  WS-LOC-EOF-SW                  PIC X(01) VALUE 'N'.
007400     88  WS-LOC-EOF                           VALUE 'Y'.
007500
007600*****************************************************************
007700* Location reference record / in-memory match table.             *
007800*****************************************************************
007900 COPY ZTXFLOC.
008000
008100*****************************************************************
008200* Load-time working copy of the post-line and token-list work   *
008300* areas, used only while tokenizing a reference-file location    *
008400* name (renamed TF- to LD- to avoid colliding with the caller's  *
008500* token array in LINKAGE SECTION).                                *
008600*****************************************************************
008700 COPY ZTXFPST.
008800 COPY ZTXFTOK REPLACING TF- BY LD-.
008900
009000*****************************************************************
009100* Shared abend / file-status message resources.                 *
009200*****************************************************************
009300 COPY ZTXFERR.
009400
009500 01  WS-POS                         PIC S9(04) COMP VALUE ZEROES.
009600 01  WS-MATCH-ENTRY-IDX             PIC S9(04) COMP VALUE ZEROES.
009700 01  WS-MATCH-WORDS                 PIC S9(04) COMP VALUE ZEROES.
009800 01  WS-CONT-K                      PIC S9(04) COMP VALUE ZEROES.
009900 01  WS-SHIFT-J                     PIC S9(04) COMP VALUE ZEROES.
010000 01  WS-SHIFT-SRC                   PIC S9(04) COMP VALUE ZEROES.
010100 01  WS-NEW-COUNT                   PIC S9(04) COMP VALUE ZEROES.
010200
010300 01  WS-CONTINUATION-OK-SW          PIC X(01) VALUE 'Y'.
010400     88  WS-CONTINUATION-OK                    VALUE 'Y'.
010500
010600 01  WS-SORT-AREA.
010700     05  WS-SORT-I                  PIC S9(04) COMP VALUE ZEROES.
010800     05  WS-SORT-J                  PIC S9(04) COMP VALUE ZEROES.
010900     05  WS-SORT-K                  PIC S9(04) COMP VALUE ZEROES.
011000     05  WS-SWAP-NEEDED-SW          PIC X(01) VALUE 'N'.
011100         88  WS-SWAP-NEEDED                   VALUE 'Y'.
011200
011300 01  WS-SWAP-AREA.
011400     05  WS-SWAP-FIRST-WORD         PIC X(30) VALUE SPACES.
011500     05  WS-SWAP-WORD-COUNT         PIC S9(04) COMP VALUE ZEROES.
011600     05  WS-SWAP-WORD               PIC X(30) VALUE SPACES.
011700
011800*****************************************************************
011900* Dynamic Storage                                               *
012000*****************************************************************
012100 LINKAGE SECTION.
012200 01  TF-FUNCTION                    PIC X(05).
012300     88  TF-FUNCTION-LOAD                     VALUE 'LOAD '.
012400     88  TF-FUNCTION-MATCH                    VALUE 'MATCH'.
012500 COPY ZTXFTOK.
012600
012700 PROCEDURE DIVISION USING TF-FUNCTION TF-TOKEN-AREA.
012800
012900*****************************************************************
013000* Main process.                                                 *
013100*****************************************************************
013200     EVALUATE TRUE
013300         WHEN TF-FUNCTION-LOAD
013400             PERFORM 1000-LOAD-LOCATIONS   THRU 1000-EXIT
013500         WHEN TF-FUNCTION-MATCH
013600             PERFORM 3000-MATCH-LOCATIONS  THRU 3000-EXIT
013700     END-EVALUATE.
013800     PERFORM 9000-RETURN                   THRU 9000-EXIT.
013900
014000*****************************************************************
014100* Read LOCATION-REFERENCE-FILE once, load and sort LC-TABLE-AREA.*
014200*****************************************************************
014300 1000-LOAD-LOCATIONS.
014400     OPEN INPUT LOCATION-REFERENCE-FILE.
014500     IF  WS-LOCFILE-STATUS NOT EQUAL '00'
014600         MOVE 'LOCFILE'         TO EC-FILE-ID
014700         MOVE WS-LOCFILE-STATUS  TO EC-FILE-STATUS
014800         MOVE '1000-LOAD'        TO EC-PARAGRAPH
014900         PERFORM 9997-FILE-ERROR THRU 9997-EXIT
015000     END-IF.
015100     MOVE ZEROES              TO LC-TABLE-COUNT.
015200     MOVE 'N'                 TO WS-LOC-EOF-SW.
015300     PERFORM 1100-READ-LOCATION   THRU 1100-EXIT.
015400     PERFORM 1200-PROCESS-LOCATION THRU 1200-EXIT
015500         WITH TEST BEFORE UNTIL WS-LOC-EOF.
015600     CLOSE LOCATION-REFERENCE-FILE.
015700     PERFORM 1300-SORT-TABLE      THRU 1300-EXIT.
015800 1000-EXIT.
015900     EXIT.
016000
016100 1100-READ-LOCATION.
016200     READ LOCATION-REFERENCE-FILE
016300         AT END
016400             MOVE 'Y'          TO WS-LOC-EOF-SW
016500     END-READ.
016600 1100-EXIT.
016700     EXIT.
016800
016900*****************************************************************
017000* Tokenize the current reference line and store it as a table   *
017100* entry, then read the next line.                                *
017200*****************************************************************
017300 1200-PROCESS-LOCATION.
017400     IF  LC-TABLE-COUNT LESS THAN LC-MAX-LOCATIONS
017500         PERFORM 1210-TOKENIZE-LOCATION THRU 1210-EXIT
017600         IF  LD-TOKEN-COUNT GREATER THAN ZEROES
017700             PERFORM 1220-STORE-LOCATION THRU 1220-EXIT
017800         END-IF
017900     END-IF.
018000     PERFORM 1100-READ-LOCATION       THRU 1100-EXIT.
018100 1200-EXIT.
018200     EXIT.
018300
018400 1210-TOKENIZE-LOCATION.
018500     MOVE SPACES               TO TF-LINE.
018600     MOVE LC-LOC-FILE-REC       TO TF-LINE(1:80).
018700     MOVE 80                    TO TF-LINE-LEN.
018800     MOVE 'N'                   TO TF-REPLACE-META-SW.
018900     MOVE ZEROES                 TO LD-TOKEN-COUNT.
019000     CALL 'ZTXF030' USING TF-LINE-AREA TF-LINE-LEN
019100                          TF-REPLACE-META-SW LD-TOKEN-AREA.
019200 1210-EXIT.
019300     EXIT.
019400
019500 1220-STORE-LOCATION.
019600     ADD  1                      TO LC-TABLE-COUNT.
019700     MOVE LD-TOKEN-TEXT(1)        TO LC-FIRST-WORD(LC-TABLE-COUNT).
019800     MOVE LD-TOKEN-COUNT          TO LC-WORD-COUNT(LC-TABLE-COUNT).
019900     PERFORM 1230-STORE-CONTINUATION THRU 1230-EXIT
020000         VARYING WS-CONT-K FROM 2 BY 1
020100         UNTIL WS-CONT-K GREATER THAN LD-TOKEN-COUNT
020200         OR    WS-CONT-K GREATER THAN LC-MAX-WORDS-PER-LOC + 1.
020300 1220-EXIT.
020400     EXIT.
020500
020600 1230-STORE-CONTINUATION.
020700     MOVE LD-TOKEN-TEXT(WS-CONT-K) TO
020800                 LC-WORD(LC-TABLE-COUNT, WS-CONT-K - 1).
020900 1230-EXIT.
021000     EXIT.
021100
021200*****************************************************************
021300* Selection sort - first word ascending, word count descending  *
021400* within a first-word group.                                     *
021500*****************************************************************
021600 1300-SORT-TABLE.
021700     IF  LC-TABLE-COUNT GREATER THAN 1
021800         PERFORM 1310-SORT-OUTER   THRU 1310-EXIT
021900             VARYING WS-SORT-I FROM 1 BY 1
022000             UNTIL WS-SORT-I GREATER THAN LC-TABLE-COUNT - 1.
022100 1300-EXIT.
022200     EXIT.
022300
022400 1310-SORT-OUTER.
022500     PERFORM 1320-SORT-INNER       THRU 1320-EXIT
022600         VARYING WS-SORT-J FROM WS-SORT-I + 1 BY 1
022700         UNTIL WS-SORT-J GREATER THAN LC-TABLE-COUNT.
022800 1310-EXIT.
022900     EXIT.
023000
023100 1320-SORT-INNER.
023200     MOVE 'N'                      TO WS-SWAP-NEEDED-SW.
023300     IF  LC-FIRST-WORD(WS-SORT-J) LESS THAN LC-FIRST-WORD(WS-SORT-I)
023400         MOVE 'Y'                  TO WS-SWAP-NEEDED-SW
023500     ELSE
023600         IF  LC-FIRST-WORD(WS-SORT-J) EQUAL LC-FIRST-WORD(WS-SORT-I)
023700         AND LC-WORD-COUNT(WS-SORT-J) GREATER THAN
023800                                 LC-WORD-COUNT(WS-SORT-I)
023900             MOVE 'Y'              TO WS-SWAP-NEEDED-SW
024000         END-IF
024100     END-IF.
024200     IF  WS-SWAP-NEEDED
024300         PERFORM 1330-SWAP-ENTRIES THRU 1330-EXIT.
024400 1320-EXIT.
024500     EXIT.
024600
024700 1330-SWAP-ENTRIES.
024800     MOVE LC-FIRST-WORD(WS-SORT-I) TO WS-SWAP-FIRST-WORD.
024900     MOVE LC-FIRST-WORD(WS-SORT-J) TO LC-FIRST-WORD(WS-SORT-I).
025000     MOVE WS-SWAP-FIRST-WORD       TO LC-FIRST-WORD(WS-SORT-J).
025100
025200     MOVE LC-WORD-COUNT(WS-SORT-I) TO WS-SWAP-WORD-COUNT.
025300     MOVE LC-WORD-COUNT(WS-SORT-J) TO LC-WORD-COUNT(WS-SORT-I).
025400     MOVE WS-SWAP-WORD-COUNT       TO LC-WORD-COUNT(WS-SORT-J).
025500
025600     PERFORM 1340-SWAP-WORD        THRU 1340-EXIT
025700         VARYING WS-SORT-K FROM 1 BY 1
025800         UNTIL WS-SORT-K GREATER THAN LC-MAX-WORDS-PER-LOC.
025900 1330-EXIT.
026000     EXIT.
026100
026200 1340-SWAP-WORD.
026300     MOVE LC-WORD(WS-SORT-I, WS-SORT-K) TO WS-SWAP-WORD.
026400     MOVE LC-WORD(WS-SORT-J, WS-SORT-K) TO
026500                                 LC-WORD(WS-SORT-I, WS-SORT-K).
026600     MOVE WS-SWAP-WORD                  TO
026700                                 LC-WORD(WS-SORT-J, WS-SORT-K).
026800 1340-EXIT.
026900     EXIT.
027000
027100*****************************************************************
027200* One left-to-right pass over the caller's token array,          *
027300* collapsing each matched run to <$location$>.                   *
027400*****************************************************************
027500 3000-MATCH-LOCATIONS.
027600     MOVE 1                        TO WS-POS.
027700     PERFORM 3100-SCAN-POSITION    THRU 3100-EXIT
027800         WITH TEST BEFORE UNTIL WS-POS GREATER THAN TF-TOKEN-COUNT.
027900 3000-EXIT.
028000     EXIT.
028100
028200 3100-SCAN-POSITION.
028300     PERFORM 3200-LONGEST-AT-POSITION THRU 3200-EXIT.
028400     IF  WS-MATCH-ENTRY-IDX GREATER THAN ZEROES
028500         PERFORM 3300-COLLAPSE-MATCH THRU 3300-EXIT.
028600     ADD  1                         TO WS-POS.
028700 3100-EXIT.
028800     EXIT.
028900
029000*****************************************************************
029100* Find the first (and therefore, since the table is sorted       *
029200* longest-first within a first-word group, longest) location     *
029300* entry that matches the tokens starting at WS-POS.              *
029400*****************************************************************
029500 3200-LONGEST-AT-POSITION.
029600     MOVE ZEROES                    TO WS-MATCH-ENTRY-IDX.
029700     MOVE ZEROES                    TO WS-MATCH-WORDS.
029800     IF  LC-TABLE-COUNT GREATER THAN ZEROES
029900         PERFORM 3210-TEST-ENTRY    THRU 3210-EXIT
030000             VARYING LC-TABLE-IDX FROM 1 BY 1
030100             UNTIL LC-TABLE-IDX GREATER THAN LC-TABLE-COUNT
030200             OR    WS-MATCH-ENTRY-IDX GREATER THAN ZEROES.
030300 3200-EXIT.
030400     EXIT.
030500
030600 3210-TEST-ENTRY.
030700     IF  TF-TOKEN-TEXT(WS-POS) EQUAL LC-FIRST-WORD(LC-TABLE-IDX)
030800         PERFORM 3220-TEST-CONTINUATION THRU 3220-EXIT
030900         IF  WS-CONTINUATION-OK
031000             MOVE LC-TABLE-IDX        TO WS-MATCH-ENTRY-IDX
031100             MOVE LC-WORD-COUNT(LC-TABLE-IDX) TO WS-MATCH-WORDS
031200         END-IF
031300     END-IF.
031400 3210-EXIT.
031500     EXIT.
031600
031700 3220-TEST-CONTINUATION.
031800     MOVE 'Y'                       TO WS-CONTINUATION-OK-SW.
031900     IF  LC-WORD-COUNT(LC-TABLE-IDX) GREATER THAN 1
032000         IF  WS-POS + LC-WORD-COUNT(LC-TABLE-IDX) - 1 GREATER THAN
032100                                     TF-TOKEN-COUNT
032200             MOVE 'N'                TO WS-CONTINUATION-OK-SW
032300         ELSE
032400             PERFORM 3221-TEST-WORD THRU 3221-EXIT
032500                 VARYING WS-CONT-K FROM 2 BY 1
032600                 UNTIL WS-CONT-K GREATER THAN
032700                                     LC-WORD-COUNT(LC-TABLE-IDX)
032800                 OR    NOT WS-CONTINUATION-OK
032900         END-IF
033000     END-IF.
033100 3220-EXIT.
033200     EXIT.
033300
033400 3221-TEST-WORD.
033500     IF  TF-TOKEN-TEXT(WS-POS + WS-CONT-K - 1) NOT EQUAL
033600                     LC-WORD(LC-TABLE-IDX, WS-CONT-K - 1)
033700         MOVE 'N'                    TO WS-CONTINUATION-OK-SW.
033800 3221-EXIT.
033900     EXIT.
034000
034100*****************************************************************
034200* Replace tokens WS-POS .. WS-POS + WS-MATCH-WORDS - 1 with a    *
034300* single <$location$> token, closing the gap in the array.       *
034400*****************************************************************
034500 3300-COLLAPSE-MATCH.
034600     MOVE SPACES                     TO TF-TOKEN-TEXT(WS-POS).
034700     MOVE LC-LOCATION-MARKER          TO
034800                     TF-TOKEN-TEXT(WS-POS)(1:LC-MARKER-LEN).
034900     MOVE LC-MARKER-LEN                TO TF-TOKEN-LEN(WS-POS).
035000
035100     COMPUTE WS-NEW-COUNT = TF-TOKEN-COUNT - WS-MATCH-WORDS + 1.
035200     PERFORM 3310-SHIFT-ONE           THRU 3310-EXIT
035300         VARYING WS-SHIFT-J FROM WS-POS + 1 BY 1
035400         UNTIL WS-SHIFT-J GREATER THAN WS-NEW-COUNT.
035500     MOVE WS-NEW-COUNT                 TO TF-TOKEN-COUNT.
035600 3300-EXIT.
035700     EXIT.
035800
035900 3310-SHIFT-ONE.
036000     COMPUTE WS-SHIFT-SRC = WS-SHIFT-J + WS-MATCH-WORDS - 1.
036100     MOVE TF-TOKEN-TEXT(WS-SHIFT-SRC)  TO TF-TOKEN-TEXT(WS-SHIFT-J).
036200     MOVE TF-TOKEN-LEN(WS-SHIFT-SRC)    TO TF-TOKEN-LEN(WS-SHIFT-J).
036300 3310-EXIT.
036400     EXIT.
036500
036600*****************************************************************
036700* Return to caller.                                             *
036800*****************************************************************
036900 9000-RETURN.
037000     GOBACK.
037100 9000-EXIT.
037200     EXIT.
037300
037400*****************************************************************
037500* Fatal file-status error at OPEN - DISPLAY and abend.  A batch  *
037600* job has no terminal to XCTL to, so EC-MESSAGE-LINE goes to     *
037700* SYSOUT and RETURN-CODE carries the abend code to the JCL step. *
037800*****************************************************************
037900 9997-FILE-ERROR.
038000     MOVE EC-FILE-ID             TO EC-MSG-FILE.
038100     MOVE EC-FILE-STATUS         TO EC-MSG-STATUS.
038200     MOVE EC-PARAGRAPH           TO EC-MSG-PARAGRAPH.
038300     DISPLAY EC-MESSAGE-LINE.
038400     MOVE 91                     TO EC-ABEND-CODE.
038500     MOVE EC-ABEND-CODE          TO RETURN-CODE.
038600     STOP RUN.
038700 9997-EXIT.
038800     EXIT.
